000100*----------------------------------------------------------------*
000200*    COPYBOOK:  ITINRPT                                          *
000300*    CONTENIDO: RENGLONES DEL REPORTE IMPRESO "FUEL STOP         *
000400*               OPTIMIZATION ITINERARY" (132 COLUMNAS).          *
000500*               CADA GRUPO SE ARMA EN WORKING-STORAGE Y LUEGO    *
000600*               SE MUEVE AL REGISTRO PLANO DEL FD ANTES DEL      *
000700*               WRITE, IGUAL QUE EL RESUMEN DE TARJETAS.          *
000800*----------------------------------------------------------------*
000900*    HISTORIA DE CAMBIOS                                         *
001000*    FECHA     INIC  PETIC      DESCRIPCION                      *
001100*    --------  ----  ---------  -----------------------------    *
001200*    04/10/23  SU    TKT-0117   VERSION INICIAL                   *
001300*    22/11/23  CP    TKT-0124   RENGLON DE RESUMEN DE CARGA       *
001400*----------------------------------------------------------------*
001500 01  WS-SALIDA-ITINERARIO.
001600     05  WS-ITN-SEPARADOR             PIC X(132) VALUE ALL '-'.
001700
001800     05  WS-ITN-ENCABEZADO-1.
001900         10  FILLER                   PIC X(40)
002000                              VALUE 'FUEL STOP OPTIMIZATION ITINERARY'.
002100         10  FILLER                   PIC X(10) VALUE SPACES.
002200         10  FILLER                   PIC X(11) VALUE 'RUN DATE: '.
002300         10  WS-ITN-FECHA.
002400             15  WS-ITN-MES           PIC 9(02).
002500             15  FILLER               PIC X VALUE '/'.
002600             15  WS-ITN-DIA           PIC 9(02).
002700             15  FILLER               PIC X VALUE '/'.
002800             15  WS-ITN-ANIO          PIC 9(02).
002900         10  FILLER                   PIC X(66) VALUE SPACES.
003000
003100     05  WS-ITN-ENCABEZADO-2.
003200         10  FILLER                   PIC X(17) VALUE 'MAX TANK RANGE: '.
003300         10  WS-ITN-MAX-RANGO         PIC ZZZ9.
003400         10  FILLER                   PIC X(3) VALUE ' MI'.
003500         10  FILLER                   PIC X(7) VALUE SPACES.
003600         10  FILLER                   PIC X(6) VALUE 'MPG: '.
003700         10  WS-ITN-MPG               PIC ZZ9.9.
003800         10  FILLER                   PIC X(88) VALUE SPACES.
003900
004000     05  WS-ITN-DESCRIPCION.
004100         10  FILLER                   PIC X(11) VALUE 'STATION-ID'.
004200         10  FILLER                   PIC X(32) VALUE 'NAME'.
004300         10  FILLER                   PIC X(18) VALUE 'MILES-FROM-START'.
004400         10  FILLER                   PIC X(12) VALUE 'PRICE/GAL'.
004500         10  FILLER                   PIC X(12) VALUE 'GALLONS'.
004600         10  FILLER                   PIC X(14) VALUE 'COST'.
004700         10  FILLER                   PIC X(33) VALUE SPACES.
004800
004900     05  WS-ITN-DETALLE.
005000         10  WS-ITN-DET-STATION-ID    PIC 9(9).
005100         10  FILLER                   PIC X(2) VALUE SPACES.
005200         10  WS-ITN-DET-NOMBRE        PIC X(30).
005300         10  FILLER                   PIC X(2) VALUE SPACES.
005400         10  WS-ITN-DET-MILLAS        PIC ZZ,ZZ9.9.
005500         10  FILLER                   PIC X(5) VALUE SPACES.
005600         10  WS-ITN-DET-PRECIO        PIC ZZ9.9999.
005700         10  FILLER                   PIC X(3) VALUE SPACES.
005800         10  WS-ITN-DET-GALONES       PIC ZZ,ZZ9.99.
005900         10  FILLER                   PIC X(2) VALUE SPACES.
006000         10  WS-ITN-DET-COSTO         PIC $ZZZ,ZZ9.99.
006100         10  FILLER                   PIC X(13) VALUE SPACES.
006200
006300     05  WS-ITN-TOTALES.
006400         10  FILLER                   PIC X(16) VALUE 'STOPS: '.
006500         10  WS-ITN-TOT-PARADAS       PIC ZZ9.
006600         10  FILLER                   PIC X(6) VALUE SPACES.
006700         10  FILLER                   PIC X(18) VALUE 'TOTAL GALLONS: '.
006800         10  WS-ITN-TOT-GALONES       PIC ZZ,ZZ9.99.
006900         10  FILLER                   PIC X(6) VALUE SPACES.
007000         10  FILLER                   PIC X(20) VALUE 'TOTAL FUEL COST: '.
007100         10  WS-ITN-TOT-COSTO         PIC $ZZZ,ZZ9.99.
007200         10  FILLER                   PIC X(6) VALUE SPACES.
007300         10  FILLER                   PIC X(19) VALUE 'TOTAL DISTANCE: '.
007400         10  WS-ITN-TOT-DISTANCIA     PIC ZZ,ZZ9.9.
007500         10  FILLER                   PIC X(3) VALUE ' MI'.
007600         10  FILLER                   PIC X(6) VALUE SPACES.
007700
007800     05  WS-ITN-MENSAJE-ERROR.
007900         10  FILLER                   PIC X(18)
008000                                       VALUE '*** ERROR *** '.
008100         10  WS-ITN-MSG-TEXTO         PIC X(80).
008200         10  FILLER                   PIC X(34) VALUE SPACES.
008300
008400     05  WS-ITN-RESUMEN-CARGA.
008500         10  FILLER                   PIC X(21)
008600                                       VALUE 'STATION LOAD SUMMARY'.
008700         10  FILLER                   PIC X(10) VALUE SPACES.
008800         10  FILLER                   PIC X(8) VALUE 'READ: '.
008900         10  WS-ITN-RC-LEIDOS         PIC ZZZ,ZZ9.
009000         10  FILLER                   PIC X(6) VALUE SPACES.
009100         10  FILLER                   PIC X(10) VALUE 'LOADED: '.
009200         10  WS-ITN-RC-CARGADOS       PIC ZZZ,ZZ9.
009300         10  FILLER                   PIC X(6) VALUE SPACES.
009400         10  FILLER                   PIC X(12) VALUE 'REJECTED: '.
009500         10  WS-ITN-RC-RECHAZADOS     PIC ZZZ,ZZ9.
009600         10  FILLER                   PIC X(41) VALUE SPACES.
009700
009800     05  WS-ITN-NUMERALES             PIC X(132) VALUE ALL '#'.
