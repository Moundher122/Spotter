000100*----------------------------------------------------------------*
000200*    COPYBOOK:  STATION                                          *
000300*    CONTENIDO: LAYOUT DEL MAESTRO DE ESTACIONES DE COMBUSTIBLE  *
000400*               (REGISTRO DE ENTRADA CRUDO, TABLA EN MEMORIA DE  *
000500*               MAESTRO VALIDADO Y TABLA DE ESTACIONES           *
000600*               PROYECTADAS SOBRE LA RUTA)                       *
000700*----------------------------------------------------------------*
000800*    HISTORIA DE CAMBIOS                                         *
000900*    FECHA     INIC  PETIC      DESCRIPCION                      *
001000*    --------  ----  ---------  -----------------------------    *
001100*    09/03/95  RGB   TKT-0041   VERSION INICIAL - MAESTRO TARJ.   *
001200*    17/07/96  NB    TKT-0058   SE AGREGA ESTACION DE COMBUST.    *
001300*    22/01/99  CP    Y2K-0003   REVISION Y2K - SIN FECHAS AQUI.   *
001400*    04/10/23  SU    TKT-0117   TABLA PROYECTADA P/ OPTIMIZADOR   *
001450*    02/12/23  SU    TKT-0142   SE CORRIGE COMENTARIO: EL CAMPO   *
001460*                               SE DESARMA CON REDEFINES, NO      *
001470*                               CON UNSTRING.                     *
001480*    05/12/23  SU    TKT-0145   SE QUITAN STATION-MASTER-ENTRY Y  *
001490*                               PRJ-STATION-ENTRY, SIN USO.       *
001500*----------------------------------------------------------------*
001600*    01 STIN-REGISTRO-ENTRADA                                    *
001700*       REGISTRO CRUDO DE ENTRADA (ARCHIVO DELIMITADO POR COMAS)  *
001800*       SE LEE COMO UNA LINEA EN STIN-LINEA-CRUDA Y LOS CAMPOS    *
001810*       SE DESARMAN CON LA VISTA POSICIONAL STIN-CAMPOS           *
001820*       (REDEFINES), NO CON UNSTRING.                             *
001900*----------------------------------------------------------------*
002000 01  STIN-REGISTRO-ENTRADA.
002100     05  STIN-LINEA-CRUDA             PIC X(132).
002200     05  STIN-CAMPOS REDEFINES STIN-LINEA-CRUDA.
002300         10  STIN-ID-TXT              PIC X(9).
002400         10  STIN-NOMBRE-TXT          PIC X(30).
002500         10  STIN-CIUDAD-TXT          PIC X(20).
002600         10  STIN-ESTADO-TXT          PIC X(2).
002700         10  STIN-RACK-TXT            PIC X(5).
002800         10  STIN-PRECIO-TXT          PIC X(9).
002900         10  STIN-LATITUD-TXT         PIC X(10).
003000         10  STIN-LONGITUD-TXT        PIC X(10).
003100         10  FILLER                   PIC X(27).
003200
003300* 051223  SE QUITAN STATION-MASTER-ENTRY Y PRJ-STATION-ENTRY
003310* 051223  (TKT-0145): NO LAS USABA NINGUN PROGRAMA - FUELBATC
003320* 051223  TIENE SU PROPIA TBM-ENTRY/TBP-ENTRY EN WORKING-STORAGE
003330* 051223  (OCCURS DEPENDING ON, QUE UN 01 DE COPYBOOK SUELTO NO
003340* 051223  PUEDE DECLARAR POR SI SOLO).
