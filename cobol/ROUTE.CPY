000100*----------------------------------------------------------------*
000200*    COPYBOOK:  ROUTE                                            *
000300*    CONTENIDO: CABECERA DE RUTA, PUNTOS DE RUTA (POLILINEA) Y    *
000400*               TOTALES DE LA CORRIDA DEL OPTIMIZADOR DE         *
000500*               PARADAS DE COMBUSTIBLE.                          *
000600*----------------------------------------------------------------*
000700*    HISTORIA DE CAMBIOS                                         *
000800*    FECHA     INIC  PETIC      DESCRIPCION                      *
000900*    --------  ----  ---------  -----------------------------    *
001000*    04/10/23  SU    TKT-0117   VERSION INICIAL                   *
001100*    18/11/23  RB    TKT-0121   DEFAULTS DE RANGO/MPG/DISTANCIA   *
001150*    05/12/23  SU    TKT-0146   SE QUITAN RH-METODO-PROYECCION Y  TKT-0146
001160*                               ROUTE-POINT-ENTRY, SIN USO.       TKT-0146
001200*----------------------------------------------------------------*
001300 01  RH-ROUTE-HEADER-REC.
001400     05  RH-TOTAL-DISTANCE-MILES      PIC S9(5)V9.
001500     05  RH-MAX-RANGE-MILES           PIC 9(4).
001600     05  RH-MPG                       PIC 9(3)V9.
001700     05  RH-MAX-STATION-DIST          PIC 9(3)V9.
001800     05  RH-UNIDAD-DISTANCIA          PIC X(1).
001900         88  RH-EN-MILLAS              VALUE 'M'.
002000         88  RH-EN-METROS              VALUE 'K'.
002050* 051223  SE QUITA RH-METODO-PROYECCION (TKT-0146): SIN USO -
002060* 051223  EL METODO V1/V2 DE STNPROJ LO ELIGE EL SWITCH UPSI-0
002070* 051223  (SW-METODO-V1/SW-METODO-V2), NO UN CAMPO DE CABECERA.
002400     05  FILLER                       PIC X(10).
002500*----------------------------------------------------------------*
002600 01  RH-ROUTE-HEADER-REC-X REDEFINES RH-ROUTE-HEADER-REC.
002700     05  RH-TOTAL-DISTANCE-MILES-X    PIC X(6).
002800     05  RH-MAX-RANGE-MILES-X         PIC X(4).
002900     05  RH-MPG-X                     PIC X(4).
003000     05  RH-MAX-STATION-DIST-X        PIC X(4).
003100     05  FILLER                       PIC X(11).
003200
003300*----------------------------------------------------------------*
003400 01  RP-ROUTE-POINT-REC.
003500     05  RP-POINT-SEQ                 PIC 9(6).
003600     05  RP-POINT-LAT                 PIC S9(3)V9(6).
003700     05  RP-POINT-LNG                 PIC S9(3)V9(6).
003800     05  FILLER                       PIC X(10).
003900
004000* 051223  SE QUITA ROUTE-POINT-ENTRY (TKT-0146): SIN USO - LA
004010* 051223  TABLA CON DISTANCIA ACUMULADA QUE USA STNPROJ ES
004020* 051223  TBR-ROUTE-TABLE, DECLARADA APARTE EN WORKING-STORAGE
004030* 051223  DE FUELBATC.CBL (OCCURS DEPENDING ON/INDEXED BY).
005100*----------------------------------------------------------------*
005200*    TOTALES DE LA CORRIDA (UNA SOLA OCURRENCIA POR CORRIDA).     *
005300*----------------------------------------------------------------*
005400 01  RT-RUN-TOTALS.
005500     05  RT-TOTAL-FUEL-COST           PIC S9(7)V99.
005600     05  RT-TOTAL-DISTANCE            PIC S9(5)V9.
005700     05  RT-TOTAL-GALLONS             PIC S9(5)V99.
005800     05  RT-STOP-COUNT                PIC 9(3).
005900     05  FILLER                       PIC X(10).
