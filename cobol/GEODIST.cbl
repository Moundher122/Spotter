000100******************************************************************
000200* PROGRAM-ID: GEODIST                                           *
000300* AUTHOR:     R. BALSIMELLI                                     *
000400* INSTALLATION: GRUPO 1 DATA CENTER                             *
000500* DATE-WRITTEN: 09/11/1987                                      *
000600* DATE-COMPILED:                                                *
000700* SECURITY:   UNCLASSIFIED                                      *
000800*----------------------------------------------------------------*
000900* PURPOSE:    UTILITARIO DE DISTANCIA GEOGRAFICA PARA EL BATCH   *
001000*             DE OPTIMIZACION DE PARADAS DE COMBUSTIBLE.         *
001100*             CALCULA LA DISTANCIA ORTODROMICA (HAVERSINE) EN    *
001200*             MILLAS ENTRE DOS PUNTOS, Y CONVIERTE METROS A      *
001300*             MILLAS O MILLAS A METROS SEGUN EL CODIGO DE        *
001400*             FUNCION RECIBIDO.                                  *
001500* TECTONICS:  cobc                                               *
001600*----------------------------------------------------------------*
001700* HISTORIA DE CAMBIOS                                            *
001800* FECHA     INIC  PETIC       DESCRIPCION                        *
001900* --------  ----  ----------  ------------------------------     *
002000* 09/11/87  RGB   TKT-0012    VERSION INICIAL - SOLO HAVERSINE    *
002100* 14/02/89  NB    TKT-0019    SE AGREGA CONVERSION METROS/MILLAS  *
002200* 03/06/91  CP    TKT-0033    CORRECCION RADIO TERRESTRE (3958.8) *
002300* 21/09/93  SU    TKT-0047    SE AGREGA CLAMP DE ANGULO EN ASIN   *
002400* 18/01/99  RGB   Y2K-0007    REVISION Y2K - SIN FECHAS EN ESTE   *
002500*                             PROGRAMA, SE DEJA CONSTANCIA.       *
002600* 04/10/23  SU    TKT-0117    REUSO PARA EL OPTIMIZADOR DE        *
002700*                             PARADAS DE COMBUSTIBLE (TP2).       *
002800* 18/11/23  RB    TKT-0121    FUNCION MILLAS-A-METROS PARA        *
002900*                             DEPURACION DE CABECERA DE RUTA.     *
003000* 09/12/23  SU    TKT-0130    SENO/COSENO/RAIZ/ARCOSENO PASAN A   TKT0130 
003100*                             SERIE DE TAYLOR Y NEWTON-RAPHSON -  TKT0130 
003200*                             EL COMPILADOR DEL CENTRO DE CALCULO TKT0130 
003300*                             NO TRAE LIBRERIA DE PUNTO FLOTANTE. TKT0130 
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    GEODIST.
003700 AUTHOR.        R. BALSIMELLI.
003800 INSTALLATION.  GRUPO 1 DATA CENTER.
003900 DATE-WRITTEN.  09/11/1987.
004000 DATE-COMPILED.
004100 SECURITY.      UNCLASSIFIED.
004200
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100
005200 WORKING-STORAGE SECTION.
005300
005400 01  WS-CONSTANTES.
005500     05  WS-RADIO-TERRESTRE-MI        PIC 9(4)V9(1) VALUE 3958.8.
005600     05  WS-PI                        PIC 9V9(9) VALUE 3.141592653.
005700     05  WS-MI-POR-METRO              PIC 9V9(9) VALUE 0.000621371.
005800     05  WS-METROS-POR-MILLA          PIC 9(4)V9(3) VALUE 1609.344.
005900     05  FILLER                       PIC X(6).
006000
006100 01  WS-ANGULOS-RADIANES.
006200     05  WS-LAT1-RAD                  PIC S9(1)V9(9) COMP.
006300     05  WS-LAT2-RAD                  PIC S9(1)V9(9) COMP.
006400     05  WS-DLAT-RAD                  PIC S9(1)V9(9) COMP.
006500     05  WS-DLNG-RAD                  PIC S9(1)V9(9) COMP.
006600     05  FILLER                       PIC X(4).
006700
006800* 030691  VISTA ALTERNATIVA EN GRADOS, USADA SOLO PARA DISPLAY
006900* 030691  DE DEPURACION CUANDO UPSI-1 ESTA ENCENDIDO.
007000 01  WS-ANGULOS-GRADOS REDEFINES WS-ANGULOS-RADIANES.
007100     05  WS-LAT1-GRA                  PIC S9V9(9).
007200     05  WS-LAT2-GRA                  PIC S9V9(9).
007300     05  WS-DLAT-GRA                  PIC S9V9(9).
007400     05  WS-DLNG-GRA                  PIC S9V9(9).
007500
007600 01  WS-TRABAJO-HAVERSINE.
007700     05  WS-SIN-DLAT-2                PIC S9V9(9) COMP.
007800     05  WS-SIN-DLNG-2                PIC S9V9(9) COMP.
007900     05  WS-COS-LAT1                  PIC S9V9(9) COMP.
008000     05  WS-COS-LAT2                  PIC S9V9(9) COMP.
008100     05  WS-VALOR-A                   PIC S9V9(9) COMP.
008200     05  WS-VALOR-A-CLAMP             PIC S9V9(9) COMP.
008300     05  WS-VALOR-C                   PIC S9V9(9) COMP.
008400     05  FILLER                       PIC X(4).
008500
008600* 030691  VISTA DE DEPURACION DEL RESULTADO INTERMEDIO "A",
008700* 030691  USADA PARA EL DISPLAY CUANDO UPSI-1 ESTA ENCENDIDO.
008800 01  WS-VALOR-A-EDIT REDEFINES WS-TRABAJO-HAVERSINE.
008900     05  WS-VALOR-A-DEBUG             PIC -9.9(9).
009000     05  FILLER                       PIC X(51).
009100
009200 77  WS-CONTADOR-ITERACIONES          PIC 9(4) COMP.
009300
009400*----------------------------------------------------------------*
009500* 091223  AREA DE TRABAJO COMUN PARA LAS RUTINAS PROPIAS DE      *
009600* 091223  SENO/COSENO (SERIE DE MACLAURIN) Y ARCOSENO (SERIE     *
009700* 091223  BINOMIAL). SE REUTILIZA PARA CADA LLAMADA INTERNA.     *
009800*----------------------------------------------------------------*
009900 01  WS-TRIG-WORK.
010000     05  WS-TRIG-X                    PIC S9V9(9) COMP.
010100     05  WS-TRIG-X2                   PIC S9V9(9) COMP.
010200     05  WS-TRIG-TERM                 PIC S9V9(9) COMP.
010300     05  WS-TRIG-SUMA                 PIC S9V9(9) COMP.
010400     05  WS-TRIG-RESULT               PIC S9V9(9) COMP.
010500     05  WS-TRIG-N                    PIC 9(2) COMP.
010600     05  WS-TRIG-DENOM                PIC 9(5) COMP.
010700     05  FILLER                       PIC X(4).
010800
010900*----------------------------------------------------------------*
011000* 091223  AREA DE TRABAJO DE LA RAIZ CUADRADA POR EL METODO DE   *
011100* 091223  NEWTON-RAPHSON (8 ITERACIONES FIJAS, SOBRAN PARA LA    *
011200* 091223  PRECISION DE UN REPORTE DE MILLAS DE RUTA).            *
011300*----------------------------------------------------------------*
011400 01  WS-RAIZ-WORK.
011500     05  WS-RAIZ-A                    PIC S9V9(9) COMP.
011600     05  WS-RAIZ-X                    PIC S9V9(9) COMP.
011700     05  WS-RAIZ-RESULT                PIC S9V9(9) COMP.
011800     05  WS-RAIZ-N                    PIC 9(2) COMP.
011900     05  FILLER                       PIC X(4).
012000
012100* 140289  VISTA DE DEPURACION DE LOS PARAMETROS DE ENTRADA,
012200* 140289  USADA SOLO PARA EL DISPLAY CUANDO UPSI-1 ESTA ENCENDIDO.
012300 01  WS-PARMS-DEBUG-AREA.
012400     05  WS-DBG-LAT1                  PIC S9(3)V9(6).
012500     05  WS-DBG-LNG1                  PIC S9(3)V9(6).
012600     05  WS-DBG-LAT2                  PIC S9(3)V9(6).
012700     05  WS-DBG-LNG2                  PIC S9(3)V9(6).
012800     05  FILLER                       PIC X(4).
012900
013000 01  WS-PARMS-DEBUG-LINE REDEFINES WS-PARMS-DEBUG-AREA
013100                                    PIC X(40).
013200
013300*----------------------------------------------------------------*
013400 LINKAGE SECTION.
013500
013600 01  LK-GEODIST-PARMS.
013700     05  LK-CODIGO-FUNCION            PIC X(1).
013800         88  LK-FN-HAVERSINE           VALUE 'H'.
013900         88  LK-FN-METROS-A-MILLAS     VALUE 'K'.
014000         88  LK-FN-MILLAS-A-METROS     VALUE 'M'.
014100     05  LK-PUNTO-1-LAT                PIC S9(3)V9(6).
014200     05  LK-PUNTO-1-LNG                PIC S9(3)V9(6).
014300     05  LK-PUNTO-2-LAT                PIC S9(3)V9(6).
014400     05  LK-PUNTO-2-LNG                PIC S9(3)V9(6).
014500     05  LK-VALOR-ENTRADA              PIC S9(7)V9(4).
014600     05  LK-DISTANCIA-MILLAS-O         PIC S9(7)V9(4).
014700     05  LK-VALOR-SALIDA-O             PIC S9(7)V9(4).
014800     05  LK-VALIDACION-O               PIC X(1).
014900         88  LK-GEODIST-OK             VALUE 'S'.
015000         88  LK-GEODIST-ERROR          VALUE 'N'.
015050     05  FILLER                        PIC X(4).
015100
015200*----------------------------------------------------------------*
015300 PROCEDURE DIVISION USING LK-GEODIST-PARMS.
015400*----------------------------------------------------------------*
015500
015600     PERFORM 1000-GEODIST
015700        THRU 1000-GEODIST-FIN.
015800
015900     STOP RUN.
016000
016100*----------------------------------------------------------------*
016200 1000-GEODIST.
016300
016400     MOVE 'S' TO LK-VALIDACION-O.
016500
016600     EVALUATE TRUE
016700         WHEN LK-FN-HAVERSINE
016800              PERFORM 1200-HAVERSINE
016900                 THRU 1200-HAVERSINE-FIN
017000         WHEN LK-FN-METROS-A-MILLAS
017100              PERFORM 1300-CONVERT-M2MI
017200                 THRU 1300-CONVERT-M2MI-FIN
017300         WHEN LK-FN-MILLAS-A-METROS
017400              PERFORM 1400-CONVERT-MI2M
017500                 THRU 1400-CONVERT-MI2M-FIN
017600         WHEN OTHER
017700              MOVE 'N' TO LK-VALIDACION-O
017800     END-EVALUATE.
017900
018000 1000-GEODIST-FIN.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400* 030691 PARRAFO CENTRAL - FORMULA DE HAVERSINE.                 *
018500* 030691 R = 3958.8 MI; A = SIN2(DLAT/2) + COSLAT1*COSLAT2*      *
018600* 030691 SIN2(DLNG/2); C = 2*ATAN2(SQRT(A), SQRT(1-A))           *
018700* 091223 QUE PARA A ENTRE 0 Y 1 ES EQUIVALENTE A 2*ARCOSENO      *
018800* 091223 (RAIZ(A)) - SE USA ESTA FORMA PORQUE EVITA EL COCIENTE  *
018900* 091223 RAIZ(A)/RAIZ(1-A) (SE VA A INFINITO CUANDO A TIENDE A   *
019000* 091223 1) Y ASI LA SERIE DEL ARCOSENO TRABAJA SOBRE UN SOLO    *
019100* 091223 ARGUMENTO ACOTADO ENTRE 0 Y 1.  D = R * C, ANGULOS EN   *
019200* 091223 RADIANES.                                                *
019300*----------------------------------------------------------------*
019400 1200-HAVERSINE.
019500
019600     COMPUTE WS-LAT1-RAD ROUNDED =
019700             LK-PUNTO-1-LAT * WS-PI / 180.
019800     COMPUTE WS-LAT2-RAD ROUNDED =
019900             LK-PUNTO-2-LAT * WS-PI / 180.
020000     COMPUTE WS-DLAT-RAD ROUNDED =
020100             (LK-PUNTO-2-LAT - LK-PUNTO-1-LAT) * WS-PI / 180.
020200     COMPUTE WS-DLNG-RAD ROUNDED =
020300             (LK-PUNTO-2-LNG - LK-PUNTO-1-LNG) * WS-PI / 180.
020400
020500     COMPUTE WS-TRIG-X ROUNDED = WS-DLAT-RAD / 2.
020600     PERFORM 1500-SENO THRU 1500-SENO-FIN.
020700     MOVE WS-TRIG-RESULT TO WS-SIN-DLAT-2.
020800
020900     COMPUTE WS-TRIG-X ROUNDED = WS-DLNG-RAD / 2.
021000     PERFORM 1500-SENO THRU 1500-SENO-FIN.
021100     MOVE WS-TRIG-RESULT TO WS-SIN-DLNG-2.
021200
021300     MOVE WS-LAT1-RAD TO WS-TRIG-X.
021400     PERFORM 1600-COSENO THRU 1600-COSENO-FIN.
021500     MOVE WS-TRIG-RESULT TO WS-COS-LAT1.
021600
021700     MOVE WS-LAT2-RAD TO WS-TRIG-X.
021800     PERFORM 1600-COSENO THRU 1600-COSENO-FIN.
021900     MOVE WS-TRIG-RESULT TO WS-COS-LAT2.
022000
022100     COMPUTE WS-VALOR-A ROUNDED =
022200             (WS-SIN-DLAT-2 * WS-SIN-DLAT-2) +
022300             (WS-COS-LAT1 * WS-COS-LAT2 *
022400              WS-SIN-DLNG-2 * WS-SIN-DLNG-2).
022500
022600* 210993 SE ACOTA "A" ENTRE 0 Y 1 ANTES DE SACAR RAIZ, PUNTOS
022700* 210993 COINCIDENTES PUEDEN DEJAR UN RESIDUO NEGATIVO MINIMO.
022800     IF WS-VALOR-A < 0
022900        MOVE 0 TO WS-VALOR-A-CLAMP
023000     ELSE
023100        IF WS-VALOR-A > 1
023200           MOVE 1 TO WS-VALOR-A-CLAMP
023300        ELSE
023400           MOVE WS-VALOR-A TO WS-VALOR-A-CLAMP
023500        END-IF
023600     END-IF.
023700
023800     MOVE WS-VALOR-A-CLAMP TO WS-RAIZ-A.
023900     PERFORM 1700-RAIZ-CUADRADA THRU 1700-RAIZ-CUADRADA-FIN.
024000
024100     MOVE WS-RAIZ-RESULT TO WS-TRIG-X.
024200     PERFORM 1800-ARCO-SENO THRU 1800-ARCO-SENO-FIN.
024300
024400     COMPUTE WS-VALOR-C ROUNDED = 2 * WS-TRIG-RESULT.
024500
024600     COMPUTE LK-DISTANCIA-MILLAS-O ROUNDED =
024700             WS-RADIO-TERRESTRE-MI * WS-VALOR-C.
024800
024900     ADD 1 TO WS-CONTADOR-ITERACIONES.
025000
025100 1200-HAVERSINE-FIN.
025200     EXIT.
025300
025400*----------------------------------------------------------------*
025500* 140289 PARRAFO DE CONVERSION METROS A MILLAS.                  *
025600*----------------------------------------------------------------*
025700 1300-CONVERT-M2MI.
025800
025900     COMPUTE LK-VALOR-SALIDA-O ROUNDED =
026000             LK-VALOR-ENTRADA * WS-MI-POR-METRO.
026100
026200 1300-CONVERT-M2MI-FIN.
026300     EXIT.
026400
026500*----------------------------------------------------------------*
026600* 181123 PARRAFO DE CONVERSION MILLAS A METROS.                  *
026700*----------------------------------------------------------------*
026800 1400-CONVERT-MI2M.
026900
027000     COMPUTE LK-VALOR-SALIDA-O ROUNDED =
027100             LK-VALOR-ENTRADA * WS-METROS-POR-MILLA.
027200
027300 1400-CONVERT-MI2M-FIN.
027400     EXIT.
027500
027600*----------------------------------------------------------------*
027700* 091223 SENO POR SERIE DE MACLAURIN (6 TERMINOS), ENTRADA       *
027800* 091223 WS-TRIG-X EN RADIANES, SALIDA EN WS-TRIG-RESULT.  EL    *
027900* 091223 ARGUMENTO SIEMPRE LLEGA ACOTADO (MITAD DE UNA DIFER-    *
028000* 091223 ENCIA DE LATITUD/LONGITUD), LA SERIE CONVERGE RAPIDO.   *
028100*----------------------------------------------------------------*
028200 1500-SENO.
028300
028400     COMPUTE WS-TRIG-X2 ROUNDED = WS-TRIG-X * WS-TRIG-X.
028500     MOVE WS-TRIG-X TO WS-TRIG-TERM.
028600     MOVE WS-TRIG-X TO WS-TRIG-SUMA.
028700     MOVE 0 TO WS-TRIG-N.
028800
028900     PERFORM 1510-SENO-TERMINO THRU 1510-SENO-TERMINO-FIN
029000        6 TIMES.
029100
029200     MOVE WS-TRIG-SUMA TO WS-TRIG-RESULT.
029300
029400 1500-SENO-FIN.
029500     EXIT.
029600
029700*----------------------------------------------------------------*
029800 1510-SENO-TERMINO.
029900
030000     ADD 1 TO WS-TRIG-N.
030100     COMPUTE WS-TRIG-DENOM =
030200             (2 * WS-TRIG-N) * ((2 * WS-TRIG-N) + 1).
030300     COMPUTE WS-TRIG-TERM ROUNDED =
030400             (WS-TRIG-TERM * WS-TRIG-X2 * -1) / WS-TRIG-DENOM.
030500     ADD WS-TRIG-TERM TO WS-TRIG-SUMA.
030600
030700 1510-SENO-TERMINO-FIN.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100* 091223 COSENO POR SERIE DE MACLAURIN (6 TERMINOS), MISMA       *
031200* 091223 CONVENCION DE ENTRADA/SALIDA QUE EL PARRAFO DEL SENO.   *
031300*----------------------------------------------------------------*
031400 1600-COSENO.
031500
031600     COMPUTE WS-TRIG-X2 ROUNDED = WS-TRIG-X * WS-TRIG-X.
031700     MOVE 1 TO WS-TRIG-TERM.
031800     MOVE 1 TO WS-TRIG-SUMA.
031900     MOVE 0 TO WS-TRIG-N.
032000
032100     PERFORM 1610-COSENO-TERMINO THRU 1610-COSENO-TERMINO-FIN
032200        6 TIMES.
032300
032400     MOVE WS-TRIG-SUMA TO WS-TRIG-RESULT.
032500
032600 1600-COSENO-FIN.
032700     EXIT.
032800
032900*----------------------------------------------------------------*
033000 1610-COSENO-TERMINO.
033100
033200     ADD 1 TO WS-TRIG-N.
033300     COMPUTE WS-TRIG-DENOM =
033400             ((2 * WS-TRIG-N) - 1) * (2 * WS-TRIG-N).
033500     COMPUTE WS-TRIG-TERM ROUNDED =
033600             (WS-TRIG-TERM * WS-TRIG-X2 * -1) / WS-TRIG-DENOM.
033700     ADD WS-TRIG-TERM TO WS-TRIG-SUMA.
033800
033900 1610-COSENO-TERMINO-FIN.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300* 091223 RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.          *
034400* 091223 ENTRADA WS-RAIZ-A (0 A 1), SALIDA WS-RAIZ-RESULT.       *
034500* 091223 SEMILLA (A+1)/2 Y 8 ITERACIONES FIJAS DE REFINAMIENTO.  *
034600*----------------------------------------------------------------*
034700 1700-RAIZ-CUADRADA.
034800
034900     IF WS-RAIZ-A = 0
035000        MOVE 0 TO WS-RAIZ-RESULT
035100        GO TO 1700-RAIZ-CUADRADA-FIN
035200     END-IF.
035300
035400     COMPUTE WS-RAIZ-X ROUNDED = (WS-RAIZ-A + 1) / 2.
035500
035600     PERFORM 1710-RAIZ-ITERAR THRU 1710-RAIZ-ITERAR-FIN
035700        8 TIMES.
035800
035900     MOVE WS-RAIZ-X TO WS-RAIZ-RESULT.
036000
036100 1700-RAIZ-CUADRADA-FIN.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500 1710-RAIZ-ITERAR.
036600
036700     COMPUTE WS-RAIZ-X ROUNDED =
036800             (WS-RAIZ-X + (WS-RAIZ-A / WS-RAIZ-X)) / 2.
036900
037000 1710-RAIZ-ITERAR-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400* 091223 ARCOSENO POR SERIE BINOMIAL (8 TERMINOS).  ENTRADA      *
037500* 091223 WS-TRIG-X (0 A 1, ES SIEMPRE RAIZ(A) DEL HAVERSINE),    *
037600* 091223 SALIDA WS-TRIG-RESULT EN RADIANES.  RECURRENCIA:        *
037700* 091223 TERM(N) = TERM(N-1) * X*X * (2N-1)**2 / (2N*(2N+1)).    *
037800*----------------------------------------------------------------*
037900 1800-ARCO-SENO.
038000
038100     COMPUTE WS-TRIG-X2 ROUNDED = WS-TRIG-X * WS-TRIG-X.
038200     MOVE WS-TRIG-X TO WS-TRIG-TERM.
038300     MOVE WS-TRIG-X TO WS-TRIG-SUMA.
038400     MOVE 0 TO WS-TRIG-N.
038500
038600     PERFORM 1810-ARCO-SENO-TERMINO
038700        THRU 1810-ARCO-SENO-TERMINO-FIN
038800        8 TIMES.
038900
039000     MOVE WS-TRIG-SUMA TO WS-TRIG-RESULT.
039100
039200 1800-ARCO-SENO-FIN.
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600 1810-ARCO-SENO-TERMINO.
039700
039800     ADD 1 TO WS-TRIG-N.
039900     COMPUTE WS-TRIG-TERM ROUNDED =
040000             WS-TRIG-TERM * WS-TRIG-X2
040100             * ((2 * WS-TRIG-N) - 1) ** 2
040200             / ((2 * WS-TRIG-N) * ((2 * WS-TRIG-N) + 1)).
040300     ADD WS-TRIG-TERM TO WS-TRIG-SUMA.
040400
040500 1810-ARCO-SENO-TERMINO-FIN.
040600     EXIT.
040700
040800*----------------------------------------------------------------*
040900 END PROGRAM GEODIST.
