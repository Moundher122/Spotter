000100******************************************************************
000200* PROGRAM-ID: FUELBATC                                          *
000300* AUTHOR:     S. URDANETA                                       *
000400* INSTALLATION: GRUPO 1 DATA CENTER                             *
000500* DATE-WRITTEN: 04/10/1988                                      *
000600* DATE-COMPILED:                                                *
000700* SECURITY:   UNCLASSIFIED                                      *
000800*----------------------------------------------------------------*
000900* PURPOSE:    CORRIDA BATCH DE OPTIMIZACION DE PARADAS DE        *
001000*             COMBUSTIBLE PARA TRANSPORTE DE LARGA DISTANCIA.    *
001100*             DADA UNA RUTA FIJA, EL MAESTRO DE ESTACIONES DE    *
001200*             COMBUSTIBLE Y LOS PARAMETROS DEL VEHICULO, ARMA    *
001300*             EL ITINERARIO DE PARADAS QUE MINIMIZA EL COSTO     *
001400*             TOTAL DE COMBUSTIBLE SIN SUPERAR NUNCA EL RANGO    *
001500*             DE UN TANQUE ENTRE PARADAS.                        *
001600* TECTONICS:  cobc                                               *
001700*----------------------------------------------------------------*
001800* HISTORIA DE CAMBIOS                                            *
001900* FECHA     INIC  PETIC       DESCRIPCION                        *
002000* --------  ----  ----------  ------------------------------     *
002100* 04/10/88  SU    TKT-0117    VERSION INICIAL - CARGA DE MAESTRO  *
002200*                             Y REPORTE DE RESUMEN DE CARGA.      *
002300* 11/03/90  RGB   TKT-0125    SE AGREGA EL CALCULO DE DISTANCIA   *
002400*                             ACUMULADA SOBRE LA RUTA (GEODIST).  *
002500* 02/09/91  NB    TKT-0139    PRIMERA VERSION DE LA PROYECCION    *
002600*                             DE ESTACIONES SOBRE LA RUTA (V1).   *
002700* 14/05/94  CP    TKT-0158    SE AGREGA LA PROYECCION POR         *
002800*                             SEGMENTO (V2) Y EL SWITCH UPSI-0.   *
002900* 29/08/96  RGB   TKT-0172    PRIMERA VERSION DEL OPTIMIZADOR DP  *
003000*                             DE PARADAS DE COMBUSTIBLE.          *
003100* 20/01/99  CP    Y2K-0011    REVISION Y2K - NO HAY FECHAS DE     *
003200*                             TRANSACCION EN ESTE PROGRAMA, SE    *
003300*                             DEJA CONSTANCIA EN ESTE RENGLON.    *
003400* 18/11/23  RB    TKT-0121    DEFAULTS DE CABECERA DE RUTA Y      *
003500*                             CONVERSION METROS/MILLAS.           *
003600* 22/11/23  SU    TKT-0124    RESUMEN DE CARGA EN EL REPORTE Y     *
003700*                             RUTA CORTA SIN PARADAS.             *
003800* 09/12/23  SU    TKT-0130    SE DESARMAN TODOS LOS PERFORM CON   TKT0130 
003900*                             CUERPO EN LINEA (NORMA DEL CENTRO   TKT0130 
004000*                             DE CALCULO) - CADA CICLO PASA A UN  TKT0130 
004100*                             PARRAFO APARTE REFERENCIADO POR     TKT0130 
004200*                             THRU. NO CAMBIA NINGUN RESULTADO.   TKT0130
004250* 02/12/23  SU    TKT-0142    SE QUITA SUMA/RESTA AL PASO SIN     TKT0142
004260*                             USO SOBRE WS-CANT-LEIDOS EN 2300.   TKT0142
004270* 05/12/23  SU    TKT-0145    WS-TOTAL-GALONES PASA A 4 DECIMALES TKT0145
004280*                             (NO TRUNCA CADA TRAMO); REDONDEO    TKT0145
004290*                             SOLO AL EMITIR GALONES/COSTO/DIST   TKT0145
004295*                             DEL DETALLE Y EL TOTAL DEL RUN.     TKT0145
004300*----------------------------------------------------------------*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    FUELBATC.
004600 AUTHOR.        S. URDANETA.
004700 INSTALLATION.  GRUPO 1 DATA CENTER.
004800 DATE-WRITTEN.  04/10/1988.
004900 DATE-COMPILED.
005000 SECURITY.      UNCLASSIFIED.
005100
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400*----------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON  STATUS IS SW-METODO-V2
005900            OFF STATUS IS SW-METODO-V1
006000     UPSI-1 ON  STATUS IS SW-TRAZA-ACTIVA
006100            OFF STATUS IS SW-TRAZA-INACTIVA
006200     CLASS ESTADO-ALFA  IS 'A' THRU 'Z'.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700*    ARCHIVO DE ENTRADA - MAESTRO DE ESTACIONES SIN VALIDAR
006800     SELECT ENT-STATION
006900         ASSIGN TO STATNIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-STATION-IN.
007200
007300*    ARCHIVO DE TRABAJO PARA EL SORT DE ALTA/REEMPLAZO
007400     SELECT WRK-STATION-SORT
007500         ASSIGN TO STASORT.
007600
007700*    MAESTRO DE ESTACIONES VALIDADO Y ORDENADO POR ID
007800     SELECT STA-STATION-MASTER
007900         ASSIGN TO STAMSTR
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS FS-STATION-MST.
008200
008300*    CABECERA Y PUNTOS DE LA RUTA FIJA
008400     SELECT ENT-ROUTE-HEADER
008500         ASSIGN TO ROUTEHDR
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-ROUTE-HDR.
008800
008900     SELECT ENT-ROUTE-POINTS
009000         ASSIGN TO ROUTEPTS
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS FS-ROUTE-PTS.
009300
009400*    ITINERARIO DE PARADAS DE COMBUSTIBLE (DETALLE + TOTALES)
009500     SELECT SAL-FUEL-STOPS
009600         ASSIGN TO FUELOUT
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS FS-FUEL-STOPS.
009900
010000*    REPORTE IMPRESO DEL ITINERARIO
010100     SELECT SAL-ITINERARIO
010200         ASSIGN TO ITINRPT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-ITINERARIO.
010500
010600*    RENGLONES RECHAZADOS Y MENSAJES DE INFACTIBILIDAD
010700     SELECT SAL-ERRORES
010800         ASSIGN TO ERRFILE
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-ERRORES.
011100
011200*----------------------------------------------------------------*
011300 DATA DIVISION.
011400*----------------------------------------------------------------*
011500 FILE SECTION.
011600
011700 FD  ENT-STATION.
011800 01  EST-REC-ENTRADA                  PIC X(132).
011900
012000*----------------------------------------------------------------*
012100 SD  WRK-STATION-SORT.
012200 01  WSR-SORT-REC.
012300     05  WSR-STATION-ID                PIC 9(9).
012400     05  WSR-SEQ-NO                     PIC 9(7).
012500     05  WSR-STATION-NAME               PIC X(30).
012600     05  WSR-STATION-CITY               PIC X(20).
012700     05  WSR-STATION-STATE              PIC X(2).
012800     05  WSR-RACK-ID                    PIC 9(5).
012900     05  WSR-RETAIL-PRICE               PIC S9(4)V9(4).
013000     05  WSR-LATITUD                    PIC S9(3)V9(6).
013100     05  WSR-LONGITUD                   PIC S9(3)V9(6).
013200     05  FILLER                         PIC X(6).
013300
013400*----------------------------------------------------------------*
013500 FD  STA-STATION-MASTER.
013600 01  STA-MASTER-REC.
013700     05  STA-STATION-ID                 PIC 9(9).
013800     05  STA-SEQ-NO                      PIC 9(7).
013900     05  STA-STATION-NAME                PIC X(30).
014000     05  STA-STATION-CITY                PIC X(20).
014100     05  STA-STATION-STATE               PIC X(2).
014200     05  STA-RACK-ID                     PIC 9(5).
014300     05  STA-RETAIL-PRICE                PIC S9(4)V9(4).
014400     05  STA-LATITUD                     PIC S9(3)V9(6).
014500     05  STA-LONGITUD                    PIC S9(3)V9(6).
014600     05  FILLER                          PIC X(6).
014700
014800*----------------------------------------------------------------*
014900* EL REGISTRO DE CABECERA SE LEE PLANO Y SE MUEVE A LA ESTRUCTURA*
015000* RH-ROUTE-HEADER-REC DEL COPYBOOK ROUTE (VER WORKING-STORAGE),  *
015100* IGUAL QUE EL ARCHIVO DE ESTACIONES.                            *
015200*----------------------------------------------------------------*
015300 FD  ENT-ROUTE-HEADER.
015400 01  RH-REC-ENTRADA                      PIC X(29).
015500
015600*----------------------------------------------------------------*
015700 FD  ENT-ROUTE-POINTS.
015800 01  RP-REC-ENTRADA                      PIC X(34).
015900
016000*----------------------------------------------------------------*
016100 FD  SAL-FUEL-STOPS.
016200 01  FSO-REC-SALIDA.
016300     05  FSO-TIPO-REG                     PIC X(1).
016400         88  FSO-ES-DETALLE                VALUE 'D'.
016500         88  FSO-ES-TOTALES                 VALUE 'T'.
016600     05  FSO-DATOS                        PIC X(79).
016700
016800 01  FSO-DETALLE-REC REDEFINES FSO-REC-SALIDA.
016900     05  FSO-DET-TIPO-REG                 PIC X(1).
017000     05  FSO-DET-STATION-ID                PIC 9(9).
017100     05  FSO-DET-STATION-NAME              PIC X(30).
017200     05  FSO-DET-LATITUD                    PIC S9(3)V9(6).
017300     05  FSO-DET-LONGITUD                   PIC S9(3)V9(6).
017400     05  FSO-DET-DIST-DESDE-INICIO           PIC S9(5)V9.
017500     05  FSO-DET-PRECIO-GALON                PIC S9(4)V9(4).
017600     05  FSO-DET-GALONES                     PIC S9(5)V99.
017700     05  FSO-DET-COSTO                       PIC S9(7)V99.
017800     05  FILLER                              PIC X(5).
017900
018000 01  FSO-TOTALES-REC REDEFINES FSO-REC-SALIDA.
018100     05  FSO-TOT-TIPO-REG                  PIC X(1).
018200     05  FSO-TOT-FUEL-COST                  PIC S9(7)V99.
018300     05  FSO-TOT-DISTANCE                    PIC S9(5)V9.
018400     05  FSO-TOT-GALLONS                     PIC S9(5)V99.
018500     05  FSO-TOT-STOP-COUNT                  PIC 9(3).
018600     05  FILLER                              PIC X(57).
018700
018800*----------------------------------------------------------------*
018900 FD  SAL-ITINERARIO.
019000 01  WS-SAL-ITINERARIO                   PIC X(132).
019100
019200*----------------------------------------------------------------*
019300 FD  SAL-ERRORES.
019400 01  WS-SAL-ERRORES.
019500     05  WS-SAL-ERR-REG                   PIC X(132).
019600     05  WS-SAL-ERR-COD                    PIC X(20).
019700     05  WS-SAL-ERR-DES                    PIC X(60).
019800
019900*----------------------------------------------------------------*
020000 WORKING-STORAGE SECTION.
020100*----------------------------------------------------------------*
020200*    FORMATO DE LOS REGISTROS DE ESTACION Y DE LA RUTA            *
020300*----------------------------------------------------------------*
020400     COPY STATION.
020500     COPY ROUTE.
020600     COPY ITINRPT.
020700
020800*----------------------------------------------------------------*
020900*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
021000*----------------------------------------------------------------*
021100 01  FS-STATUS.
021200     05  FS-STATION-IN                    PIC X(2).
021300         88  FS-STATION-IN-OK               VALUE '00'.
021400         88  FS-STATION-IN-EOF              VALUE '10'.
021500         88  FS-STATION-IN-NFD              VALUE '35'.
021600     05  FS-STATION-MST                   PIC X(2).
021700         88  FS-STATION-MST-OK              VALUE '00'.
021800         88  FS-STATION-MST-EOF              VALUE '10'.
021900     05  FS-ROUTE-HDR                     PIC X(2).
022000         88  FS-ROUTE-HDR-OK                 VALUE '00'.
022100         88  FS-ROUTE-HDR-EOF                VALUE '10'.
022200     05  FS-ROUTE-PTS                     PIC X(2).
022300         88  FS-ROUTE-PTS-OK                 VALUE '00'.
022400         88  FS-ROUTE-PTS-EOF                VALUE '10'.
022500     05  FS-FUEL-STOPS                    PIC X(2).
022600         88  FS-FUEL-STOPS-OK                VALUE '00'.
022700     05  FS-ITINERARIO                    PIC X(2).
022800         88  FS-ITINERARIO-OK                VALUE '00'.
022900     05  FS-ERRORES                       PIC X(2).
023000         88  FS-ERRORES-OK                    VALUE '00'.
023050     05  FILLER                           PIC X(4).
023100
023200*----------------------------------------------------------------*
023300*    CONTADORES Y CONMUTADORES DEL RUN                           *
023400*----------------------------------------------------------------*
023500 01  WS-CONTADORES.
023600     05  WS-CANT-LEIDOS                    PIC 9(7) COMP.
023700     05  WS-CANT-CARGADOS                   PIC 9(7) COMP.
023800     05  WS-CANT-RECHAZADOS                  PIC 9(7) COMP.
023900     05  WS-CANT-RUTA-PUNTOS                  PIC 9(6) COMP.
024000     05  WS-CANT-RUTA-MUESTREADOS              PIC 9(6) COMP.
024100     05  WS-CANT-CANDIDATAS                     PIC 9(6) COMP.
024200     05  WS-CANT-PROYECTADAS                     PIC 9(6) COMP.
024300     05  WS-PASO-MUESTREO                         PIC 9(6) COMP.
024400     05  FILLER                                    PIC X(4).
024500
024600 01  WS-SWITCHES.
024700     05  WS-RUN-STATUS                     PIC X(1) VALUE 'S'.
024800         88  RUN-OK                          VALUE 'S'.
024900         88  RUN-INFACTIBLE                  VALUE 'N'.
024950     05  FILLER                             PIC X(4).
025000
025100
025200*----------------------------------------------------------------*
025300*    TABLA EN MEMORIA DEL MAESTRO DE ESTACIONES VALIDADO         *
025400*    (CARGADA DESDE STA-STATION-MASTER, YA ORDENADA POR ID,      *
025500*    COLAPSANDO DUPLICADOS AL ULTIMO - EL REEMPLAZO GANA).       *
025600*----------------------------------------------------------------*
025700 77  WS-TBM-COUNT                          PIC 9(4) COMP.
025800 01  TBM-STATION-MASTER-TABLE.
025900     05  TBM-ENTRY OCCURS 1 TO 3000 TIMES
026000                   DEPENDING ON WS-TBM-COUNT
026100                   ASCENDING KEY IS TBM-STATION-ID
026200                   INDEXED BY TBM-IDX.
026300         10  TBM-STATION-ID                PIC 9(9).
026400         10  TBM-STATION-NAME               PIC X(30).
026500         10  TBM-STATION-CITY               PIC X(20).
026600         10  TBM-STATION-STATE              PIC X(2).
026700         10  TBM-RACK-ID                    PIC 9(5).
026800         10  TBM-RETAIL-PRICE               PIC S9(4)V9(4).
026900         10  TBM-LATITUD                    PIC S9(3)V9(6).
027000         10  TBM-LONGITUD                   PIC S9(3)V9(6).
027100         10  FILLER                         PIC X(6).
027200
027300*----------------------------------------------------------------*
027400*    TABLA EN MEMORIA DE PUNTOS DE RUTA CON DISTANCIA ACUMULADA  *
027500*----------------------------------------------------------------*
027600 77  WS-TBR-COUNT                          PIC 9(6) COMP.
027700 01  TBR-ROUTE-TABLE.
027800     05  TBR-ENTRY OCCURS 1 TO 20000 TIMES
027900                   DEPENDING ON WS-TBR-COUNT
028000                   INDEXED BY TBR-IDX.
028100         10  TBR-POINT-SEQ                  PIC 9(6).
028200         10  TBR-LAT                        PIC S9(3)V9(6).
028300         10  TBR-LNG                        PIC S9(3)V9(6).
028400         10  TBR-CUM-DIST                    PIC S9(5)V99.
028500         10  FILLER                          PIC X(6).
028600
028700*----------------------------------------------------------------*
028800*    TABLA DE PUNTOS SUB-MUESTREADOS (PASO = MAX(1,N/2000))      *
028900*----------------------------------------------------------------*
029000 77  WS-TBS-COUNT                          PIC 9(6) COMP.
029100 01  TBS-SAMPLED-TABLE.
029200     05  TBS-ENTRY OCCURS 1 TO 2001 TIMES
029300                   DEPENDING ON WS-TBS-COUNT
029400                   INDEXED BY TBS-IDX.
029500         10  TBS-LAT                        PIC S9(3)V9(6).
029600         10  TBS-LNG                        PIC S9(3)V9(6).
029700         10  TBS-CUM-DIST                    PIC S9(5)V99.
029750         10  FILLER                          PIC X(4).
029800
029900*----------------------------------------------------------------*
030000*    TABLA DE ESTACIONES PROYECTADAS SOBRE LA RUTA (STNPROJ/2)   *
030100*----------------------------------------------------------------*
030200 77  WS-TBP-COUNT                          PIC 9(6) COMP.
030300 01  TBP-PROJECTED-TABLE.
030400     05  TBP-ENTRY OCCURS 1 TO 3000 TIMES
030500                   DEPENDING ON WS-TBP-COUNT
030600                   INDEXED BY TBP-IDX.
030700         10  TBP-STATION-ID                 PIC 9(9).
030800         10  TBP-STATION-NAME                PIC X(30).
030900         10  TBP-LATITUD                     PIC S9(3)V9(6).
031000         10  TBP-LONGITUD                    PIC S9(3)V9(6).
031100         10  TBP-PRECIO-GALON                PIC S9(4)V9(4).
031200         10  TBP-DIST-DESDE-INICIO            PIC S9(5)V99.
031300         10  TBP-DIST-DESDE-RUTA              PIC S9(3)V99.
031400         10  FILLER                           PIC X(8).
031500
031600*----------------------------------------------------------------*
031700*    TABLA DE NODOS DEL DP (0=INICIO VIRTUAL, 1..N=ESTACIONES,   *
031800*    N+1=DESTINO VIRTUAL) - UNIDAD FUELOPT.                      *
031900*----------------------------------------------------------------*
032000 77  WS-TBN-COUNT                          PIC 9(6) COMP.
032100 01  TBN-NODE-TABLE.
032200     05  TBN-ENTRY OCCURS 1 TO 3002 TIMES
032300                   DEPENDING ON WS-TBN-COUNT
032400                   INDEXED BY TBN-IDX TBN-IDX2.
032500         10  TBN-STATION-ID                 PIC 9(9).
032600         10  TBN-STATION-NAME                PIC X(30).
032700         10  TBN-LATITUD                     PIC S9(3)V9(6).
032800         10  TBN-LONGITUD                    PIC S9(3)V9(6).
032900         10  TBN-DIST                        PIC S9(5)V99.
033000         10  TBN-PRECIO                      PIC S9(4)V9(4).
033100         10  TBN-DP-COSTO                    PIC S9(9)V9(4).
033200         10  TBN-ALCANZADO                   PIC X(1).
033300             88  TBN-NODO-ALCANZADO           VALUE 'S'.
033400         10  TBN-PADRE                       PIC 9(4) COMP.
033500         10  FILLER                          PIC X(4).
033600
033700*----------------------------------------------------------------*
033800*    CAMINO RECONSTRUIDO (ORDEN INICIO -> DESTINO)               *
033900*----------------------------------------------------------------*
034000 77  WS-TBC-COUNT                          PIC 9(6) COMP.
034100 01  TBC-CAMINO-TABLE.
034200     05  TBC-NODO OCCURS 1 TO 3002 TIMES
034300                  DEPENDING ON WS-TBC-COUNT
034400                  INDEXED BY TBC-IDX
034500                  PIC 9(4) COMP.
034600
034700*----------------------------------------------------------------*
034800*    CAMPOS DE TRABAJO DE STNLOAD                                *
034900*----------------------------------------------------------------*
035000 01  WS-SUBSCRIPTS.
035100     05  WS-I                              PIC 9(6) COMP.
035200     05  WS-J                              PIC 9(6) COMP.
035300     05  WS-K                               PIC 9(6) COMP.
035400     05  FILLER                             PIC X(4).
035500
035600 01  LK-STNVALID-ENTRADA.
035700     05  LK-ENT-ID-TXT                      PIC X(9).
035800     05  LK-ENT-PRECIO-TXT                   PIC X(9).
035900     05  LK-ENT-LATITUD-TXT                  PIC X(10).
036000     05  LK-ENT-LONGITUD-TXT                 PIC X(10).
036050     05  FILLER                              PIC X(4).
036100
036200 01  LK-STNVALID-SALIDA.
036300     05  LK-STATION-ID                       PIC 9(9).
036400     05  LK-RETAIL-PRICE                     PIC S9(4)V9(4).
036500     05  LK-LATITUD                          PIC S9(3)V9(6).
036600     05  LK-LONGITUD                         PIC S9(3)V9(6).
036700     05  LK-VALIDACION-O                     PIC X(1).
036800         88  LK-VALIDACION-OK                 VALUE 'S'.
036900         88  LK-VALIDACION-FALLO              VALUE 'N'.
037000     05  LK-MOTIVO-ERROR-O.
037100         10  LK-COD-ERROR-O                  PIC X(20).
037200         10  LK-DES-ERROR-O                  PIC X(60).
037250     05  FILLER                              PIC X(4).
037300
037400*----------------------------------------------------------------*
037500*    CAMPOS DE TRABAJO DE GEODIST/CONVERT                        *
037600*----------------------------------------------------------------*
037700 01  LK-GEODIST-PARMS.
037800     05  LK-CODIGO-FUNCION                  PIC X(1).
037900         88  LK-FN-HAVERSINE                  VALUE 'H'.
038000         88  LK-FN-METROS-A-MILLAS            VALUE 'K'.
038100         88  LK-FN-MILLAS-A-METROS            VALUE 'M'.
038200     05  LK-PUNTO-1-LAT                      PIC S9(3)V9(6).
038300     05  LK-PUNTO-1-LNG                      PIC S9(3)V9(6).
038400     05  LK-PUNTO-2-LAT                      PIC S9(3)V9(6).
038500     05  LK-PUNTO-2-LNG                      PIC S9(3)V9(6).
038600     05  LK-VALOR-ENTRADA                    PIC S9(7)V9(4).
038700     05  LK-DISTANCIA-MILLAS-O                PIC S9(7)V9(4).
038800     05  LK-VALOR-SALIDA-O                    PIC S9(7)V9(4).
038900     05  LK-VALIDACION-GD-O                   PIC X(1).
039000         88  LK-GEODIST-OK                     VALUE 'S'.
039050     05  FILLER                                PIC X(4).
039100
039200*----------------------------------------------------------------*
039300*    CAMPOS DE TRABAJO DE STNPROJ / STNPROJ2                    *
039400*----------------------------------------------------------------*
039500 01  WS-STNPROJ-WORK.
039600     05  WS-BBOX-LAT-MIN                     PIC S9(3)V9(6).
039700     05  WS-BBOX-LAT-MAX                     PIC S9(3)V9(6).
039800     05  WS-BBOX-LNG-MIN                     PIC S9(3)V9(6).
039900     05  WS-BBOX-LNG-MAX                     PIC S9(3)V9(6).
040000     05  WS-MIN-DIST                          PIC S9(7)V9(4).
040100     05  WS-MIN-DIST-CUM                      PIC S9(5)V99.
040200     05  WS-DIST-CANDIDATA                    PIC S9(7)V9(4).
040300     05  FILLER                               PIC X(8).
040400
040500* 140594  VISTA DE DEPURACION DE LA BOUNDING BOX EN UNA SOLA
040600* 140594  LINEA, USADA PARA EL DISPLAY CUANDO UPSI-1 ESTA
040700* 140594  ENCENDIDO.
040800 01  WS-BBOX-DEBUG-LINE REDEFINES WS-STNPROJ-WORK
040900                                    PIC X(52).
041000
041100*----------------------------------------------------------------*
041200*    CAMPOS DE TRABAJO DE LA PROYECCION POR SEGMENTO (V2)        *
041300*----------------------------------------------------------------*
041400 01  WS-SEGMENTO-WORK.
041500     05  WS-SEG-AX                           PIC S9(3)V9(6).
041600     05  WS-SEG-AY                           PIC S9(3)V9(6).
041700     05  WS-SEG-BX                            PIC S9(3)V9(6).
041800     05  WS-SEG-BY                            PIC S9(3)V9(6).
041900     05  WS-SEG-DX                            PIC S9(3)V9(6).
042000     05  WS-SEG-DY                            PIC S9(3)V9(6).
042100     05  WS-SEG-NUM                           PIC S9(5)V9(9) COMP.
042200     05  WS-SEG-DEN                           PIC S9(5)V9(9) COMP.
042300     05  WS-SEG-T                             PIC S9V9(9) COMP.
042400     05  WS-SEG-PX                            PIC S9(3)V9(6).
042500     05  WS-SEG-PY                            PIC S9(3)V9(6).
042600     05  WS-SEG-DIST-INTERP                    PIC S9(5)V99.
042700     05  WS-SEG-LAT-LO                         PIC S9(3)V9(6).
042800     05  WS-SEG-LAT-HI                         PIC S9(3)V9(6).
042900     05  WS-SEG-LNG-LO                         PIC S9(3)V9(6).
043000     05  WS-SEG-LNG-HI                         PIC S9(3)V9(6).
043100     05  FILLER                                PIC X(8).
043200
043300*----------------------------------------------------------------*
043400*    CAMPOS DE TRABAJO DEL OPTIMIZADOR FUELOPT                  *
043500*----------------------------------------------------------------*
043600 01  WS-FUELOPT-WORK.
043700     05  WS-GAP                               PIC S9(5)V99.
043800     05  WS-GALONES-TRAMO                      PIC S9(5)V9(4).
043900     05  WS-COSTO-TRAMO                        PIC S9(9)V9(4).
044000     05  WS-CANDIDATO-DP                       PIC S9(9)V9(4).
044100     05  WS-DESTINO-IDX                        PIC 9(4) COMP.
044200     05  WS-DP-SW-BARRIDO                      PIC X(01) VALUE 'N'.
044300         88  WS-DP-SIGUE-BARRIDO                 VALUE 'N'.
044400         88  WS-DP-CORTE-BARRIDO                 VALUE 'S'.
044500     05  FILLER                                PIC X(3).
044600
044700 01  WS-FUELOPT-TOTALES.
044750* 021223  WS-TOTAL-GALONES SE ACUMULA A 4 DECIMALES (IGUAL QUE    TKT0145
044760* 021223  WS-GALONES-TRAMO) Y SOLO SE REDONDEA A 2 DECIMALES AL   TKT0145
044770* 021223  VOLCARLO A RT-TOTAL-GALLONS; ANTES TRUNCABA CADA        TKT0145
044780* 021223  TRAMO A 2 DECIMALES EN CADA ADD.                        TKT0145
044800     05  WS-TOTAL-GALONES                     PIC S9(5)V9(4).
044900     05  FILLER                                PIC X(2).
045000
045100* 290896  VISTA DE IMPRESION DEL ACUMULADOR DE COSTO DEL DP,
045200* 290896  USADA PARA EL DISPLAY CUANDO UPSI-1 ESTA ENCENDIDO.
045300 01  WS-DP-COSTO-EDIT REDEFINES WS-FUELOPT-WORK.
045400     05  WS-DP-COSTO-DEBUG                    PIC -(7)9.9999.
045500     05  FILLER                                PIC X(22).
045600
045700*----------------------------------------------------------------*
045800*    FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE             *
045900*----------------------------------------------------------------*
046000* 220994  FECHA DE CORRIDA TOMADA DEL REGISTRO ESPECIAL DATE
046100* 220994  (AAMMDD, 2 DIGITOS DE ANIO - IGUAL QUE EL RESTO DE LOS
046200* 220994  PROGRAMAS DE ESTE SHOP; VER LA REVISION Y2K ABAJO).
046300 01  WS-CURRENT-DATE-YYMMDD                  PIC 9(6).
046400 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-YYMMDD.
046500     05  WS-CURRENT-YEAR                      PIC 9(2).
046600     05  WS-CURRENT-MONTH                      PIC 9(2).
046700     05  WS-CURRENT-DAY                         PIC 9(2).
046800
046900*----------------------------------------------------------------*
047000 PROCEDURE DIVISION.
047100*----------------------------------------------------------------*
047200
047300     PERFORM 1000-INICIAR-PROGRAMA
047400        THRU 1000-INICIAR-PROGRAMA-FIN.
047500
047600     PERFORM 2000-STNLOAD
047700        THRU 2000-STNLOAD-FIN.
047800
047900     PERFORM 3000-GEODIST-RUTA
048000        THRU 3000-GEODIST-RUTA-FIN.
048100
048200     PERFORM 4000-STNPROJ
048300        THRU 4000-STNPROJ-FIN.
048400
048500     PERFORM 5000-FUELOPT
048600        THRU 5000-FUELOPT-FIN.
048700
048800     PERFORM 6000-REPORT
048900        THRU 6000-REPORT-FIN.
049000
049100     PERFORM 7000-FINALIZAR-PROGRAMA
049200        THRU 7000-FINALIZAR-PROGRAMA-FIN.
049300
049400     DISPLAY '#ESTACIONES LEIDAS:    ' WS-CANT-LEIDOS.
049500     DISPLAY '#ESTACIONES CARGADAS:  ' WS-CANT-CARGADOS.
049600     DISPLAY '#ESTACIONES RECHAZADAS:' WS-CANT-RECHAZADOS.
049700     DISPLAY '#PARADAS SELECCIONADAS:' WS-TBC-COUNT.
049800
049900     STOP RUN.
050000
050100*----------------------------------------------------------------*
050200 1000-INICIAR-PROGRAMA.
050300
050400     PERFORM 1100-ABRIR-ARCHIVOS
050500        THRU 1100-ABRIR-ARCHIVOS-FIN.
050600
050700     PERFORM 1200-INICIALIZAR-VARIABLES
050800        THRU 1200-INICIALIZAR-VARIABLES-FIN.
050900
051000     PERFORM 1300-LEER-CABECERA-RUTA
051100        THRU 1300-LEER-CABECERA-RUTA-FIN.
051200
051300 1000-INICIAR-PROGRAMA-FIN.
051400     EXIT.
051500
051600*----------------------------------------------------------------*
051700 1100-ABRIR-ARCHIVOS.
051800
051900     OPEN INPUT  ENT-STATION.
052000     OPEN OUTPUT STA-STATION-MASTER.
052100     OPEN INPUT  ENT-ROUTE-HEADER.
052200     OPEN INPUT  ENT-ROUTE-POINTS.
052300     OPEN OUTPUT SAL-FUEL-STOPS.
052400     OPEN OUTPUT SAL-ITINERARIO.
052500     OPEN OUTPUT SAL-ERRORES.
052600
052700     IF NOT FS-STATION-IN-OK AND NOT FS-STATION-IN-NFD
052800        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ESTACIONES'
052900        DISPLAY 'FILE STATUS: ' FS-STATION-IN
053000        STOP RUN
053100     END-IF.
053200
053300     IF NOT FS-ROUTE-HDR-OK
053400        DISPLAY 'ERROR AL ABRIR LA CABECERA DE RUTA'
053500        DISPLAY 'FILE STATUS: ' FS-ROUTE-HDR
053600        STOP RUN
053700     END-IF.
053800
053900     IF NOT FS-ROUTE-PTS-OK
054000        DISPLAY 'ERROR AL ABRIR LOS PUNTOS DE RUTA'
054100        DISPLAY 'FILE STATUS: ' FS-ROUTE-PTS
054200        STOP RUN
054300     END-IF.
054400
054500 1100-ABRIR-ARCHIVOS-FIN.
054600     EXIT.
054700
054800*----------------------------------------------------------------*
054900 1200-INICIALIZAR-VARIABLES.
055000
055100     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
055200     INITIALIZE WS-CONTADORES WS-SWITCHES.
055300     MOVE 0 TO WS-TBM-COUNT WS-TBR-COUNT WS-TBS-COUNT
055400               WS-TBP-COUNT WS-TBN-COUNT WS-TBC-COUNT.
055500
055600 1200-INICIALIZAR-VARIABLES-FIN.
055700     EXIT.
055800
055900*----------------------------------------------------------------*
056000* RN-02  LEE LA CABECERA DE RUTA Y APLICA LOS DEFAULTS DE        *
056100* RN-02  MAX-RANGE / MPG / MAX-STATION-DIST CUANDO VIENEN EN     *
056200* RN-02  CERO O EN BLANCO. SI LA DISTANCIA VIENE EN METROS,      *
056300* RN-02  SE CONVIERTE A MILLAS CON LA UNIDAD CONVERT.            *
056400*----------------------------------------------------------------*
056500 1300-LEER-CABECERA-RUTA.
056600
056700     READ ENT-ROUTE-HEADER INTO RH-ROUTE-HEADER-REC.
056800
056900     IF NOT FS-ROUTE-HDR-OK
057000        DISPLAY 'NO SE PUDO LEER LA CABECERA DE RUTA'
057100        STOP RUN
057200     END-IF.
057300
057400     IF RH-EN-METROS
057500        PERFORM 1350-CONVERTIR-METROS-MILLAS
057600           THRU 1350-CONVERTIR-METROS-MILLAS-FIN
057700     END-IF.
057800
057900     PERFORM 1250-APLICAR-DEFAULTS
058000        THRU 1250-APLICAR-DEFAULTS-FIN.
058100
058200 1300-LEER-CABECERA-RUTA-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600* RN-02  DEFAULTS: MAX-RANGE=500, MPG=10, MAX-STATION-DIST=25.   *
058700*----------------------------------------------------------------*
058800 1250-APLICAR-DEFAULTS.
058900
059000     IF RH-MAX-RANGE-MILES-X = SPACES
059100        OR RH-MAX-RANGE-MILES OF RH-ROUTE-HEADER-REC = 0
059200        MOVE 500 TO RH-MAX-RANGE-MILES OF RH-ROUTE-HEADER-REC
059300     END-IF.
059400
059500     IF RH-MPG-X = SPACES
059600        OR RH-MPG OF RH-ROUTE-HEADER-REC = 0
059700        MOVE 10 TO RH-MPG OF RH-ROUTE-HEADER-REC
059800     END-IF.
059900
060000     IF RH-MAX-STATION-DIST-X = SPACES
060100        OR RH-MAX-STATION-DIST OF RH-ROUTE-HEADER-REC = 0
060200        MOVE 25 TO RH-MAX-STATION-DIST OF RH-ROUTE-HEADER-REC
060300     END-IF.
060400
060500 1250-APLICAR-DEFAULTS-FIN.
060600     EXIT.
060700
060800*----------------------------------------------------------------*
060900* RN-CONVERT  MILLAS = METROS * 0.000621371 (CALL GEODIST 'K').  *
061000*----------------------------------------------------------------*
061100 1350-CONVERTIR-METROS-MILLAS.
061200
061300     MOVE 'K' TO LK-CODIGO-FUNCION.
061400     MOVE RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC
061500                                   TO LK-VALOR-ENTRADA.
061600
061700     CALL 'GEODIST' USING LK-GEODIST-PARMS.
061800
061900     MOVE LK-VALOR-SALIDA-O TO RH-TOTAL-DISTANCE-MILES
062000                                          OF RH-ROUTE-HEADER-REC.
062100
062200 1350-CONVERTIR-METROS-MILLAS-FIN.
062300     EXIT.
062400
062500*----------------------------------------------------------------*
062600* UNIT STNLOAD - CARGA Y VALIDACION DEL MAESTRO DE ESTACIONES.  *
062700*----------------------------------------------------------------*
062800 2000-STNLOAD.
062900
063000     PERFORM 2100-LEER-ENT-STATION
063100        THRU 2100-LEER-ENT-STATION-FIN
063200       UNTIL FS-STATION-IN-EOF.
063300
063400     PERFORM 2500-ORDENAR-STATION
063500        THRU 2500-ORDENAR-STATION-FIN.
063600
063700     PERFORM 2600-CARGAR-TABLA-MAESTRO
063800        THRU 2600-CARGAR-TABLA-MAESTRO-FIN.
063900
064000 2000-STNLOAD-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400 2100-LEER-ENT-STATION.
064500
064600     READ ENT-STATION INTO EST-REC-ENTRADA.
064700
064800     EVALUATE TRUE
064900         WHEN FS-STATION-IN-OK
065000              ADD 1 TO WS-CANT-LEIDOS
065100              MOVE EST-REC-ENTRADA TO STIN-LINEA-CRUDA
065200              PERFORM 2200-VALIDAR-STATION
065300                 THRU 2200-VALIDAR-STATION-FIN
065400         WHEN FS-STATION-IN-EOF
065500              CONTINUE
065600         WHEN OTHER
065700              DISPLAY 'ERROR AL LEER EL ARCHIVO DE ESTACIONES'
065800              DISPLAY 'FILE STATUS: ' FS-STATION-IN
065900              STOP RUN
066000     END-EVALUATE.
066100
066200 2100-LEER-ENT-STATION-FIN.
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600* RN-STNLOAD  VALIDA ID NUMERICO/NO CERO, PRECIO>0, LAT/LNG      *
066700* RN-STNLOAD  EN RANGO. LOS RECHAZADOS SE CUENTAN Y SE GRABAN.   *
066800*----------------------------------------------------------------*
066900 2200-VALIDAR-STATION.
067000
067100     MOVE STIN-ID-TXT        TO LK-ENT-ID-TXT.
067200     MOVE STIN-PRECIO-TXT    TO LK-ENT-PRECIO-TXT.
067300     MOVE STIN-LATITUD-TXT   TO LK-ENT-LATITUD-TXT.
067400     MOVE STIN-LONGITUD-TXT  TO LK-ENT-LONGITUD-TXT.
067500
067600     CALL 'STNVALID' USING LK-STNVALID-ENTRADA,
067700                           LK-STNVALID-SALIDA.
067800
067900     IF LK-VALIDACION-OK
068000        ADD 1 TO WS-CANT-CARGADOS
068100        PERFORM 2300-GRABAR-SORT-REC
068200           THRU 2300-GRABAR-SORT-REC-FIN
068300     ELSE
068400        ADD 1 TO WS-CANT-RECHAZADOS
068500        PERFORM 2400-GRABAR-ERROR-CARGA
068600           THRU 2400-GRABAR-ERROR-CARGA-FIN
068700     END-IF.
068800
068900 2200-VALIDAR-STATION-FIN.
069000     EXIT.
069100
069200*----------------------------------------------------------------*
069300 2300-GRABAR-SORT-REC.
069400
069700     MOVE LK-STATION-ID      TO WSR-STATION-ID.
069800     MOVE WS-CANT-LEIDOS     TO WSR-SEQ-NO.
069900     MOVE STIN-NOMBRE-TXT    TO WSR-STATION-NAME.
070000     MOVE STIN-CIUDAD-TXT    TO WSR-STATION-CITY.
070100     MOVE STIN-ESTADO-TXT    TO WSR-STATION-STATE.
070200     MOVE STIN-RACK-TXT      TO WSR-RACK-ID.
070300     MOVE LK-RETAIL-PRICE    TO WSR-RETAIL-PRICE.
070400     MOVE LK-LATITUD         TO WSR-LATITUD.
070500     MOVE LK-LONGITUD        TO WSR-LONGITUD.
070600     RELEASE WSR-SORT-REC.
070700
070800 2300-GRABAR-SORT-REC-FIN.
070900     EXIT.
071000
071100*----------------------------------------------------------------*
071200 2400-GRABAR-ERROR-CARGA.
071300
071400     MOVE STIN-LINEA-CRUDA TO WS-SAL-ERR-REG.
071500     MOVE LK-COD-ERROR-O   TO WS-SAL-ERR-COD.
071600     MOVE LK-DES-ERROR-O   TO WS-SAL-ERR-DES.
071700     WRITE WS-SAL-ERRORES.
071800
071900 2400-GRABAR-ERROR-CARGA-FIN.
072000     EXIT.
072100
072200*----------------------------------------------------------------*
072300* RN-STNLOAD  ORDENA POR ID Y, DENTRO DE UN MISMO ID, POR ORDEN  *
072400* RN-STNLOAD  DE LECTURA - ASI EL RENGLON MAS NUEVO QUEDA ULTIMO *
072500* RN-STNLOAD  Y "GANA" AL COLAPSAR DUPLICADOS EN EL PASO 2600.   *
072600*----------------------------------------------------------------*
072700 2500-ORDENAR-STATION.
072800
072900     SORT WRK-STATION-SORT
073000         ON ASCENDING KEY WSR-STATION-ID, WSR-SEQ-NO
073100         INPUT PROCEDURE IS 2100-LEER-ENT-STATION
073200         GIVING STA-STATION-MASTER.
073300
073400 2500-ORDENAR-STATION-FIN.
073500     EXIT.
073600
073700*----------------------------------------------------------------*
073800* RN-STNLOAD  CARGA LA TABLA EN MEMORIA DESDE EL MAESTRO YA      *
073900* RN-STNLOAD  ORDENADO, COLAPSANDO DUPLICADOS DE ID (EL ULTIMO   *
074000* RN-STNLOAD  LEIDO EN EL ARCHIVO ORIGINAL REEMPLAZA AL ANTERIOR)*
074100*----------------------------------------------------------------*
074200 2600-CARGAR-TABLA-MAESTRO.
074300
074400     OPEN INPUT STA-STATION-MASTER.
074500
074600     READ STA-STATION-MASTER.
074700     PERFORM 2610-ACUMULAR-MAESTRO THRU 2610-ACUMULAR-MAESTRO-FIN
074800        UNTIL FS-STATION-MST-EOF.
074900
075000     CLOSE STA-STATION-MASTER.
075100
075200 2600-CARGAR-TABLA-MAESTRO-FIN.
075300     EXIT.
075400
075500*----------------------------------------------------------------*
075600 2610-ACUMULAR-MAESTRO.
075700
075800     IF WS-TBM-COUNT = 0
075900        OR STA-STATION-ID NOT = TBM-STATION-ID (WS-TBM-COUNT)
076000        ADD 1 TO WS-TBM-COUNT
076100     END-IF.
076200     MOVE STA-STATION-ID       TO TBM-STATION-ID (WS-TBM-COUNT).
076300     MOVE STA-STATION-NAME     TO
076400                             TBM-STATION-NAME (WS-TBM-COUNT).
076500     MOVE STA-STATION-CITY     TO
076600                             TBM-STATION-CITY (WS-TBM-COUNT).
076700     MOVE STA-STATION-STATE    TO
076800                             TBM-STATION-STATE (WS-TBM-COUNT).
076900     MOVE STA-RACK-ID          TO TBM-RACK-ID (WS-TBM-COUNT).
077000     MOVE STA-RETAIL-PRICE     TO
077100                             TBM-RETAIL-PRICE (WS-TBM-COUNT).
077200     MOVE STA-LATITUD          TO TBM-LATITUD (WS-TBM-COUNT).
077300     MOVE STA-LONGITUD         TO TBM-LONGITUD (WS-TBM-COUNT).
077400     READ STA-STATION-MASTER.
077500
077600 2610-ACUMULAR-MAESTRO-FIN.
077700     EXIT.
077800
077900*----------------------------------------------------------------*
078000* UNIT GEODIST - DISTANCIA ACUMULADA SOBRE LOS PUNTOS DE RUTA.  *
078100*----------------------------------------------------------------*
078200 3000-GEODIST-RUTA.
078300
078400     PERFORM 3100-LEER-PUNTOS-RUTA
078500        THRU 3100-LEER-PUNTOS-RUTA-FIN
078600       UNTIL FS-ROUTE-PTS-EOF.
078700
078800 3000-GEODIST-RUTA-FIN.
078900     EXIT.
079000
079100*----------------------------------------------------------------*
079200 3100-LEER-PUNTOS-RUTA.
079300
079400     READ ENT-ROUTE-POINTS INTO RP-ROUTE-POINT-REC.
079500
079600     EVALUATE TRUE
079700         WHEN FS-ROUTE-PTS-OK
079800              PERFORM 3200-CALC-DIST-ACUM
079900                 THRU 3200-CALC-DIST-ACUM-FIN
080000         WHEN FS-ROUTE-PTS-EOF
080100              CONTINUE
080200         WHEN OTHER
080300              DISPLAY 'ERROR AL LEER LOS PUNTOS DE RUTA'
080400              DISPLAY 'FILE STATUS: ' FS-ROUTE-PTS
080500              STOP RUN
080600     END-EVALUATE.
080700
080800 3100-LEER-PUNTOS-RUTA-FIN.
080900     EXIT.
081000
081100*----------------------------------------------------------------*
081200* RN-GEODIST  EL PRIMER PUNTO ARRANCA EN 0.0; CADA PUNTO         *
081300* RN-GEODIST  SIGUIENTE SUMA LA DISTANCIA HAVERSINE AL ANTERIOR. *
081400*----------------------------------------------------------------*
081500 3200-CALC-DIST-ACUM.
081600
081700     ADD 1 TO WS-TBR-COUNT.
081800     MOVE RP-POINT-SEQ TO TBR-POINT-SEQ (WS-TBR-COUNT).
081900     MOVE RP-POINT-LAT TO TBR-LAT       (WS-TBR-COUNT).
082000     MOVE RP-POINT-LNG TO TBR-LNG       (WS-TBR-COUNT).
082100
082200     IF WS-TBR-COUNT = 1
082300        MOVE 0 TO TBR-CUM-DIST (1)
082400     ELSE
082500        MOVE 'H' TO LK-CODIGO-FUNCION
082600        MOVE TBR-LAT (WS-TBR-COUNT - 1) TO LK-PUNTO-1-LAT
082700        MOVE TBR-LNG (WS-TBR-COUNT - 1) TO LK-PUNTO-1-LNG
082800        MOVE TBR-LAT (WS-TBR-COUNT)     TO LK-PUNTO-2-LAT
082900        MOVE TBR-LNG (WS-TBR-COUNT)     TO LK-PUNTO-2-LNG
083000        CALL 'GEODIST' USING LK-GEODIST-PARMS
083100        COMPUTE TBR-CUM-DIST (WS-TBR-COUNT) ROUNDED =
083200                TBR-CUM-DIST (WS-TBR-COUNT - 1) +
083300                LK-DISTANCIA-MILLAS-O
083400     END-IF.
083500
083600     MOVE WS-TBR-COUNT TO WS-CANT-RUTA-PUNTOS.
083700
083800 3200-CALC-DIST-ACUM-FIN.
083900     EXIT.
084000
084100*----------------------------------------------------------------*
084200* UNIT STNPROJ / STNPROJ2 - SELECCION Y PROYECCION DE            *
084300* ESTACIONES SOBRE LA RUTA. EL SWITCH UPSI-0 ELIGE EL METODO:    *
084400* APAGADO = V1 (PUNTO MAS CERCANO MUESTREADO), ENCENDIDO = V2    *
084500* (PROYECCION POR SEGMENTO CON INTERPOLACION).                   *
084600*----------------------------------------------------------------*
084700 4000-STNPROJ.
084800
084900     PERFORM 4100-CALC-BOUNDING-BOX
085000        THRU 4100-CALC-BOUNDING-BOX-FIN.
085100
085200     PERFORM 4200-SUBMUESTREAR-RUTA
085300        THRU 4200-SUBMUESTREAR-RUTA-FIN.
085400
085500     PERFORM 4300-SELECCIONAR-CANDIDATAS
085600        THRU 4300-SELECCIONAR-CANDIDATAS-FIN.
085700
085800     IF SW-METODO-V2
085900        PERFORM 4500-PROYECTAR-V2
086000           THRU 4500-PROYECTAR-V2-FIN
086100     ELSE
086200        PERFORM 4400-PROYECTAR-V1
086300           THRU 4400-PROYECTAR-V1-FIN
086400     END-IF.
086500
086600     PERFORM 4600-ORDENAR-PROYECTADAS
086700        THRU 4600-ORDENAR-PROYECTADAS-FIN.
086800
086900 4000-STNPROJ-FIN.
087000     EXIT.
087100
087200*----------------------------------------------------------------*
087300* RN-BBOX  CAJA DELIMITADORA DE LA RUTA, EXPANDIDA 0.5 GRADOS    *
087400* RN-BBOX  EN CADA EJE.                                          *
087500*----------------------------------------------------------------*
087600 4100-CALC-BOUNDING-BOX.
087700
087800     MOVE TBR-LAT (1) TO WS-BBOX-LAT-MIN WS-BBOX-LAT-MAX.
087900     MOVE TBR-LNG (1) TO WS-BBOX-LNG-MIN WS-BBOX-LNG-MAX.
088000
088100     PERFORM 4105-ACUM-BBOX THRU 4105-ACUM-BBOX-FIN
088200        VARYING TBR-IDX FROM 2 BY 1 UNTIL TBR-IDX > WS-TBR-COUNT.
088300
088400     SUBTRACT 0.5 FROM WS-BBOX-LAT-MIN.
088500     ADD      0.5 TO   WS-BBOX-LAT-MAX.
088600     SUBTRACT 0.5 FROM WS-BBOX-LNG-MIN.
088700     ADD      0.5 TO   WS-BBOX-LNG-MAX.
088800
088900     IF SW-TRAZA-ACTIVA
089000        DISPLAY 'BBOX: ' WS-BBOX-DEBUG-LINE
089100     END-IF.
089200
089300 4100-CALC-BOUNDING-BOX-FIN.
089400     EXIT.
089500
089600*----------------------------------------------------------------*
089700 4105-ACUM-BBOX.
089800
089900     IF TBR-LAT (TBR-IDX) < WS-BBOX-LAT-MIN
090000        MOVE TBR-LAT (TBR-IDX) TO WS-BBOX-LAT-MIN
090100     END-IF.
090200     IF TBR-LAT (TBR-IDX) > WS-BBOX-LAT-MAX
090300        MOVE TBR-LAT (TBR-IDX) TO WS-BBOX-LAT-MAX
090400     END-IF.
090500     IF TBR-LNG (TBR-IDX) < WS-BBOX-LNG-MIN
090600        MOVE TBR-LNG (TBR-IDX) TO WS-BBOX-LNG-MIN
090700     END-IF.
090800     IF TBR-LNG (TBR-IDX) > WS-BBOX-LNG-MAX
090900        MOVE TBR-LNG (TBR-IDX) TO WS-BBOX-LNG-MAX
091000     END-IF.
091100
091200 4105-ACUM-BBOX-FIN.
091300     EXIT.
091400
091500*----------------------------------------------------------------*
091600* RN-SAMPLE  PASO = MAX(1, CANT-PUNTOS / 2000); SIEMPRE SE       *
091700* RN-SAMPLE  INCLUYE EL ULTIMO PUNTO.                            *
091800*----------------------------------------------------------------*
091900 4200-SUBMUESTREAR-RUTA.
092000
092100     COMPUTE WS-PASO-MUESTREO = WS-TBR-COUNT / 2000.
092200     IF WS-PASO-MUESTREO < 1
092300        MOVE 1 TO WS-PASO-MUESTREO
092400     END-IF.
092500
092600     MOVE 0 TO WS-TBS-COUNT.
092700     PERFORM 4205-ACUM-MUESTRA THRU 4205-ACUM-MUESTRA-FIN
092800        VARYING TBR-IDX FROM 1 BY WS-PASO-MUESTREO
092900           UNTIL TBR-IDX > WS-TBR-COUNT.
093000
093100     IF TBS-CUM-DIST (WS-TBS-COUNT) NOT =
093200                                   TBR-CUM-DIST (WS-TBR-COUNT)
093300        ADD 1 TO WS-TBS-COUNT
093400        MOVE TBR-LAT      (WS-TBR-COUNT) TO
093500                                   TBS-LAT (WS-TBS-COUNT)
093600        MOVE TBR-LNG      (WS-TBR-COUNT) TO
093700                                   TBS-LNG (WS-TBS-COUNT)
093800        MOVE TBR-CUM-DIST (WS-TBR-COUNT) TO
093900                                   TBS-CUM-DIST (WS-TBS-COUNT)
094000     END-IF.
094100
094200     MOVE WS-TBS-COUNT TO WS-CANT-RUTA-MUESTREADOS.
094300
094400 4200-SUBMUESTREAR-RUTA-FIN.
094500     EXIT.
094600
094700*----------------------------------------------------------------*
094800 4205-ACUM-MUESTRA.
094900
095000     ADD 1 TO WS-TBS-COUNT.
095100     MOVE TBR-LAT      (TBR-IDX) TO TBS-LAT      (WS-TBS-COUNT).
095200     MOVE TBR-LNG      (TBR-IDX) TO TBS-LNG      (WS-TBS-COUNT).
095300     MOVE TBR-CUM-DIST (TBR-IDX) TO TBS-CUM-DIST (WS-TBS-COUNT).
095400
095500 4205-ACUM-MUESTRA-FIN.
095600     EXIT.
095700
095800*----------------------------------------------------------------*
095900* RN-ELEG  SELECCIONA DEL MAESTRO LAS ESTACIONES DENTRO DE LA   *
096000* RN-ELEG  CAJA DELIMITADORA; SON LAS CANDIDATAS A PROYECCION.   *
096100*----------------------------------------------------------------*
096200 4300-SELECCIONAR-CANDIDATAS.
096300
096400     MOVE 0 TO WS-TBP-COUNT WS-CANT-CANDIDATAS.
096500
096600     PERFORM 4305-CONTAR-CANDIDATA THRU 4305-CONTAR-CANDIDATA-FIN
096700        VARYING TBM-IDX FROM 1 BY 1 UNTIL TBM-IDX > WS-TBM-COUNT.
096800
096900 4300-SELECCIONAR-CANDIDATAS-FIN.
097000     EXIT.
097100
097200*----------------------------------------------------------------*
097300 4305-CONTAR-CANDIDATA.
097400
097500     IF TBM-LATITUD (TBM-IDX) >= WS-BBOX-LAT-MIN
097600        AND TBM-LATITUD (TBM-IDX) <= WS-BBOX-LAT-MAX
097700        AND TBM-LONGITUD (TBM-IDX) >= WS-BBOX-LNG-MIN
097800        AND TBM-LONGITUD (TBM-IDX) <= WS-BBOX-LNG-MAX
097900        ADD 1 TO WS-CANT-CANDIDATAS
098000     END-IF.
098100
098200 4305-CONTAR-CANDIDATA-FIN.
098300     EXIT.
098400
098500*----------------------------------------------------------------*
098600* UNIT STNPROJ V1 - PUNTO MUESTREADO MAS CERCANO.                *
098700*----------------------------------------------------------------*
098800 4400-PROYECTAR-V1.
098900
099000     PERFORM 4405-FILTRAR-CANDIDATA-V1
099100        THRU 4405-FILTRAR-CANDIDATA-V1-FIN
099200        VARYING TBM-IDX FROM 1 BY 1 UNTIL TBM-IDX > WS-TBM-COUNT.
099300
099400 4400-PROYECTAR-V1-FIN.
099500     EXIT.
099600
099700*----------------------------------------------------------------*
099800 4405-FILTRAR-CANDIDATA-V1.
099900
100000     IF TBM-LATITUD (TBM-IDX) >= WS-BBOX-LAT-MIN
100100        AND TBM-LATITUD (TBM-IDX) <= WS-BBOX-LAT-MAX
100200        AND TBM-LONGITUD (TBM-IDX) >= WS-BBOX-LNG-MIN
100300        AND TBM-LONGITUD (TBM-IDX) <= WS-BBOX-LNG-MAX
100400        PERFORM 4410-EVALUAR-PUNTO-V1
100500           THRU 4410-EVALUAR-PUNTO-V1-FIN
100600     END-IF.
100700
100800 4405-FILTRAR-CANDIDATA-V1-FIN.
100900     EXIT.
101000
101100*----------------------------------------------------------------*
101200* RN-V1  RECORRE LOS PUNTOS MUESTREADOS, DESCARTA LOS QUE SE     *
101300* RN-V1  ALEJAN MAS DE 0.4 GRADOS LAT / 0.5 GRADOS LNG, Y        *
101400* RN-V1  CONSERVA LA DISTANCIA MINIMA HAVERSINE.                 *
101500*----------------------------------------------------------------*
101600 4410-EVALUAR-PUNTO-V1.
101700
101800     MOVE 99999.9999 TO WS-MIN-DIST.
101900
102000     PERFORM 4415-EVALUAR-MUESTRA-V1
102100        THRU 4415-EVALUAR-MUESTRA-V1-FIN
102200        VARYING TBS-IDX FROM 1 BY 1 UNTIL TBS-IDX > WS-TBS-COUNT.
102300
102400     IF WS-MIN-DIST NOT > RH-MAX-STATION-DIST OF
102500                                        RH-ROUTE-HEADER-REC
102600        ADD 1 TO WS-TBP-COUNT
102700        MOVE TBM-STATION-ID   (TBM-IDX) TO
102800                                TBP-STATION-ID   (WS-TBP-COUNT)
102900        MOVE TBM-STATION-NAME (TBM-IDX) TO
103000                                TBP-STATION-NAME (WS-TBP-COUNT)
103100        MOVE TBM-LATITUD      (TBM-IDX) TO
103200                                TBP-LATITUD      (WS-TBP-COUNT)
103300        MOVE TBM-LONGITUD     (TBM-IDX) TO
103400                                TBP-LONGITUD     (WS-TBP-COUNT)
103500        MOVE TBM-RETAIL-PRICE (TBM-IDX) TO
103600                                TBP-PRECIO-GALON (WS-TBP-COUNT)
103700        MOVE WS-MIN-DIST-CUM TO
103800                             TBP-DIST-DESDE-INICIO (WS-TBP-COUNT)
103900        MOVE WS-MIN-DIST TO
104000                             TBP-DIST-DESDE-RUTA   (WS-TBP-COUNT)
104100     END-IF.
104200
104300 4410-EVALUAR-PUNTO-V1-FIN.
104400     EXIT.
104500
104600*----------------------------------------------------------------*
104700 4415-EVALUAR-MUESTRA-V1.
104800
104900     IF TBS-LAT (TBS-IDX) NOT < TBM-LATITUD (TBM-IDX) - 0.4
105000        AND TBS-LAT (TBS-IDX) NOT > TBM-LATITUD (TBM-IDX) + 0.4
105100        AND TBS-LNG (TBS-IDX) NOT < TBM-LONGITUD (TBM-IDX) - 0.5
105200        AND TBS-LNG (TBS-IDX) NOT > TBM-LONGITUD (TBM-IDX) + 0.5
105300        MOVE 'H' TO LK-CODIGO-FUNCION
105400        MOVE TBM-LATITUD  (TBM-IDX) TO LK-PUNTO-1-LAT
105500        MOVE TBM-LONGITUD (TBM-IDX) TO LK-PUNTO-1-LNG
105600        MOVE TBS-LAT (TBS-IDX)      TO LK-PUNTO-2-LAT
105700        MOVE TBS-LNG (TBS-IDX)      TO LK-PUNTO-2-LNG
105800        CALL 'GEODIST' USING LK-GEODIST-PARMS
105900        IF LK-DISTANCIA-MILLAS-O < WS-MIN-DIST
106000           MOVE LK-DISTANCIA-MILLAS-O TO WS-MIN-DIST
106100           MOVE TBS-CUM-DIST (TBS-IDX) TO WS-MIN-DIST-CUM
106200        END-IF
106300     END-IF.
106400
106500 4415-EVALUAR-MUESTRA-V1-FIN.
106600     EXIT.
106700
106800*----------------------------------------------------------------*
106900* UNIT STNPROJ2 V2 - PROYECCION SOBRE CADA SEGMENTO DE RUTA.     *
107000*----------------------------------------------------------------*
107100 4500-PROYECTAR-V2.
107200
107300     PERFORM 4505-FILTRAR-CANDIDATA-V2
107400        THRU 4505-FILTRAR-CANDIDATA-V2-FIN
107500        VARYING TBM-IDX FROM 1 BY 1 UNTIL TBM-IDX > WS-TBM-COUNT.
107600
107700 4500-PROYECTAR-V2-FIN.
107800     EXIT.
107900
108000*----------------------------------------------------------------*
108100 4505-FILTRAR-CANDIDATA-V2.
108200
108300     IF TBM-LATITUD (TBM-IDX) >= WS-BBOX-LAT-MIN
108400        AND TBM-LATITUD (TBM-IDX) <= WS-BBOX-LAT-MAX
108500        AND TBM-LONGITUD (TBM-IDX) >= WS-BBOX-LNG-MIN
108600        AND TBM-LONGITUD (TBM-IDX) <= WS-BBOX-LNG-MAX
108700        PERFORM 4510-EVALUAR-SEGMENTO-V2
108800           THRU 4510-EVALUAR-SEGMENTO-V2-FIN
108900     END-IF.
109000
109100 4505-FILTRAR-CANDIDATA-V2-FIN.
109200     EXIT.
109300
109400*----------------------------------------------------------------*
109500* RN-V2  PARA CADA PAR DE PUNTOS MUESTREADOS A->B, SE DESCARTA   *
109600* RN-V2  EL SEGMENTO SI LA ESTACION NO ENTRA EN SU CAJA          *
109700* RN-V2  EXPANDIDA 0.4/0.5; SI ENTRA, SE PROYECTA LA ESTACION    *
109800* RN-V2  SOBRE EL SEGMENTO CON T ACOTADO ENTRE 0 Y 1 Y SE        *
109900* RN-V2  INTERPOLA LA DISTANCIA DESDE EL INICIO.                 *
110000*----------------------------------------------------------------*
110100 4510-EVALUAR-SEGMENTO-V2.
110200
110300     MOVE 99999.9999 TO WS-MIN-DIST.
110400
110500     PERFORM 4515-EVALUAR-TRAMO-V2
110600        THRU 4515-EVALUAR-TRAMO-V2-FIN
110700        VARYING TBS-IDX FROM 1 BY 1
110800           UNTIL TBS-IDX > WS-TBS-COUNT - 1.
110900
111000     IF WS-MIN-DIST NOT > RH-MAX-STATION-DIST OF
111100                                        RH-ROUTE-HEADER-REC
111200        ADD 1 TO WS-TBP-COUNT
111300        MOVE TBM-STATION-ID   (TBM-IDX) TO
111400                                TBP-STATION-ID   (WS-TBP-COUNT)
111500        MOVE TBM-STATION-NAME (TBM-IDX) TO
111600                                TBP-STATION-NAME (WS-TBP-COUNT)
111700        MOVE TBM-LATITUD      (TBM-IDX) TO
111800                                TBP-LATITUD      (WS-TBP-COUNT)
111900        MOVE TBM-LONGITUD     (TBM-IDX) TO
112000                                TBP-LONGITUD     (WS-TBP-COUNT)
112100        MOVE TBM-RETAIL-PRICE (TBM-IDX) TO
112200                                TBP-PRECIO-GALON (WS-TBP-COUNT)
112300        MOVE WS-MIN-DIST-CUM TO
112400                             TBP-DIST-DESDE-INICIO (WS-TBP-COUNT)
112500        MOVE WS-MIN-DIST TO
112600                             TBP-DIST-DESDE-RUTA   (WS-TBP-COUNT)
112700     END-IF.
112800
112900 4510-EVALUAR-SEGMENTO-V2-FIN.
113000     EXIT.
113100
113200*----------------------------------------------------------------*
113300 4515-EVALUAR-TRAMO-V2.
113400
113500     MOVE TBS-LAT (TBS-IDX)     TO WS-SEG-AX.
113600     MOVE TBS-LNG (TBS-IDX)     TO WS-SEG-AY.
113700     MOVE TBS-LAT (TBS-IDX + 1) TO WS-SEG-BX.
113800     MOVE TBS-LNG (TBS-IDX + 1) TO WS-SEG-BY.
113900
114000     IF WS-SEG-AX < WS-SEG-BX
114100        MOVE WS-SEG-AX TO WS-SEG-LAT-LO
114200        MOVE WS-SEG-BX TO WS-SEG-LAT-HI
114300     ELSE
114400        MOVE WS-SEG-BX TO WS-SEG-LAT-LO
114500        MOVE WS-SEG-AX TO WS-SEG-LAT-HI
114600     END-IF.
114700     IF WS-SEG-AY < WS-SEG-BY
114800        MOVE WS-SEG-AY TO WS-SEG-LNG-LO
114900        MOVE WS-SEG-BY TO WS-SEG-LNG-HI
115000     ELSE
115100        MOVE WS-SEG-BY TO WS-SEG-LNG-LO
115200        MOVE WS-SEG-AY TO WS-SEG-LNG-HI
115300     END-IF.
115400
115500     IF TBM-LATITUD  (TBM-IDX) NOT < WS-SEG-LAT-LO - 0.4
115600        AND TBM-LATITUD (TBM-IDX) NOT > WS-SEG-LAT-HI + 0.4
115700        AND TBM-LONGITUD (TBM-IDX) NOT < WS-SEG-LNG-LO - 0.5
115800        AND TBM-LONGITUD (TBM-IDX) NOT > WS-SEG-LNG-HI + 0.5
115900
116000        COMPUTE WS-SEG-DX = WS-SEG-BX - WS-SEG-AX
116100        COMPUTE WS-SEG-DY = WS-SEG-BY - WS-SEG-AY
116200        COMPUTE WS-SEG-DEN ROUNDED =
116300                (WS-SEG-DX * WS-SEG-DX) +
116400                (WS-SEG-DY * WS-SEG-DY)
116500
116600        IF WS-SEG-DEN = 0
116700           MOVE 0 TO WS-SEG-T
116800        ELSE
116900           COMPUTE WS-SEG-NUM ROUNDED =
117000               ((TBM-LATITUD (TBM-IDX) - WS-SEG-AX) * WS-SEG-DX)
117100             + ((TBM-LONGITUD (TBM-IDX) - WS-SEG-AY) * WS-SEG-DY)
117200           COMPUTE WS-SEG-T ROUNDED = WS-SEG-NUM / WS-SEG-DEN
117300           IF WS-SEG-T < 0
117400              MOVE 0 TO WS-SEG-T
117500           END-IF
117600           IF WS-SEG-T > 1
117700              MOVE 1 TO WS-SEG-T
117800           END-IF
117900        END-IF
118000
118100        COMPUTE WS-SEG-PX ROUNDED =
118200                WS-SEG-AX + (WS-SEG-T * WS-SEG-DX)
118300        COMPUTE WS-SEG-PY ROUNDED =
118400                WS-SEG-AY + (WS-SEG-T * WS-SEG-DY)
118500
118600        MOVE 'H' TO LK-CODIGO-FUNCION
118700        MOVE TBM-LATITUD  (TBM-IDX) TO LK-PUNTO-1-LAT
118800        MOVE TBM-LONGITUD (TBM-IDX) TO LK-PUNTO-1-LNG
118900        MOVE WS-SEG-PX               TO LK-PUNTO-2-LAT
119000        MOVE WS-SEG-PY               TO LK-PUNTO-2-LNG
119100        CALL 'GEODIST' USING LK-GEODIST-PARMS
119200
119300        IF LK-DISTANCIA-MILLAS-O < WS-MIN-DIST
119400           MOVE LK-DISTANCIA-MILLAS-O TO WS-MIN-DIST
119500           COMPUTE WS-SEG-DIST-INTERP ROUNDED =
119600                   TBS-CUM-DIST (TBS-IDX) +
119700                   (WS-SEG-T *
119800                     (TBS-CUM-DIST (TBS-IDX + 1)
119900                        - TBS-CUM-DIST (TBS-IDX)))
120000           MOVE WS-SEG-DIST-INTERP TO WS-MIN-DIST-CUM
120100        END-IF
120200     END-IF.
120300
120400 4515-EVALUAR-TRAMO-V2-FIN.
120500     EXIT.
120600
120700*----------------------------------------------------------------*
120800* RN-ORDEN  ORDENA LA TABLA DE PROYECTADAS ASCENDENTE POR        *
120900* RN-ORDEN  DIST-DESDE-INICIO (BURBUJA - LA TABLA ES PEQUENA).   *
121000*----------------------------------------------------------------*
121100 4600-ORDENAR-PROYECTADAS.
121200
121300     MOVE WS-TBP-COUNT TO WS-CANT-PROYECTADAS.
121400
121500     IF WS-TBP-COUNT > 1
121600        PERFORM 4605-BURBUJA-PASADA THRU 4605-BURBUJA-PASADA-FIN
121700           VARYING WS-I FROM 1 BY 1
121800              UNTIL WS-I > WS-TBP-COUNT - 1
121900     END-IF.
122000
122100 4600-ORDENAR-PROYECTADAS-FIN.
122200     EXIT.
122300
122400*----------------------------------------------------------------*
122500 4605-BURBUJA-PASADA.
122600
122700     PERFORM 4610-BURBUJA-COMPARAR THRU 4610-BURBUJA-COMPARAR-FIN
122800        VARYING WS-J FROM 1 BY 1
122900           UNTIL WS-J > WS-TBP-COUNT - WS-I.
123000
123100 4605-BURBUJA-PASADA-FIN.
123200     EXIT.
123300
123400*----------------------------------------------------------------*
123500 4610-BURBUJA-COMPARAR.
123600
123700     IF TBP-DIST-DESDE-INICIO (WS-J) >
123800        TBP-DIST-DESDE-INICIO (WS-J + 1)
123900        MOVE TBP-ENTRY (WS-J)     TO TBP-ENTRY (0)
124000        MOVE TBP-ENTRY (WS-J + 1) TO TBP-ENTRY (WS-J)
124100        MOVE TBP-ENTRY (0)        TO TBP-ENTRY (WS-J + 1)
124200     END-IF.
124300
124400 4610-BURBUJA-COMPARAR-FIN.
124500     EXIT.
124600
124700*----------------------------------------------------------------*
124800* UNIT FUELOPT - OPTIMIZADOR DE PARADAS DE COMBUSTIBLE (DP      *
124900* HACIA ADELANTE SOBRE LA TABLA DE NODOS).                       *
125000*----------------------------------------------------------------*
125100 5000-FUELOPT.
125200
125300     IF RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC
125400        NOT > RH-MAX-RANGE-MILES OF RH-ROUTE-HEADER-REC
125500        PERFORM 5100-RUTA-CORTA
125600           THRU 5100-RUTA-CORTA-FIN
125700     ELSE
125800        PERFORM 5200-ARMAR-TABLA-NODOS
125900           THRU 5200-ARMAR-TABLA-NODOS-FIN
126000        PERFORM 5300-DP-FORWARD
126100           THRU 5300-DP-FORWARD-FIN
126200        PERFORM 5400-VERIFICAR-DESTINO
126300           THRU 5400-VERIFICAR-DESTINO-FIN
126400        IF RUN-OK
126500           PERFORM 5500-RECONSTRUIR-CAMINO
126600              THRU 5500-RECONSTRUIR-CAMINO-FIN
126700           PERFORM 5600-ARMAR-PARADAS
126800              THRU 5600-ARMAR-PARADAS-FIN
126900        END-IF
127000     END-IF.
127100
127200 5000-FUELOPT-FIN.
127300     EXIT.
127400
127500*----------------------------------------------------------------*
127600* RN-CORTA  SI LA DISTANCIA TOTAL NO SUPERA EL RANGO DEL         *
127700* RN-CORTA  TANQUE, NO HAY PARADAS Y EL COSTO ES CERO, AUNQUE    *
127800* RN-CORTA  EXISTAN ESTACIONES PROYECTADAS SOBRE LA RUTA.        *
127900*----------------------------------------------------------------*
128000 5100-RUTA-CORTA.
128100
128200     MOVE 0 TO WS-TBC-COUNT.
128300     MOVE 0 TO RT-TOTAL-FUEL-COST.
128400     COMPUTE RT-TOTAL-GALLONS ROUNDED =
128500             RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC /
128600             RH-MPG OF RH-ROUTE-HEADER-REC.
128700     MOVE RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC
128800                                   TO RT-TOTAL-DISTANCE.
128900     MOVE 0 TO RT-STOP-COUNT.
129000
129100 5100-RUTA-CORTA-FIN.
129200     EXIT.
129300
129400*----------------------------------------------------------------*
129500* RN-NODOS  NODO 0 = INICIO VIRTUAL (PRECIO 0, DIST 0); NODOS    *
129600* RN-NODOS  1..S = ESTACIONES PROYECTADAS; NODO S+1 = DESTINO    *
129700* RN-NODOS  VIRTUAL (PRECIO 0, DIST = TOTAL-DISTANCE).           *
129800*----------------------------------------------------------------*
129900 5200-ARMAR-TABLA-NODOS.
130000
130100     MOVE 1 TO WS-TBN-COUNT.
130200     MOVE 0 TO TBN-DIST (1) TBN-PRECIO (1).
130300     MOVE 0 TO TBN-DP-COSTO (1).
130400     MOVE 'S' TO TBN-ALCANZADO (1).
130500     MOVE 0 TO TBN-PADRE (1).
130600
130700     PERFORM 5205-ACUM-NODO THRU 5205-ACUM-NODO-FIN
130800        VARYING TBP-IDX FROM 1 BY 1 UNTIL TBP-IDX > WS-TBP-COUNT.
130900
131000     ADD 1 TO WS-TBN-COUNT.
131100     MOVE RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC
131200                                   TO TBN-DIST (WS-TBN-COUNT).
131300     MOVE 0 TO TBN-PRECIO (WS-TBN-COUNT).
131400     MOVE 'N' TO TBN-ALCANZADO (WS-TBN-COUNT).
131500     MOVE WS-TBN-COUNT TO WS-DESTINO-IDX.
131600
131700 5200-ARMAR-TABLA-NODOS-FIN.
131800     EXIT.
131900
132000 5205-ACUM-NODO.
132100     ADD 1 TO WS-TBN-COUNT.
132200     MOVE TBP-STATION-ID   (TBP-IDX) TO
132300                         TBN-STATION-ID   (WS-TBN-COUNT).
132400     MOVE TBP-STATION-NAME (TBP-IDX) TO
132500                         TBN-STATION-NAME (WS-TBN-COUNT).
132600     MOVE TBP-LATITUD      (TBP-IDX) TO
132700                         TBN-LATITUD      (WS-TBN-COUNT).
132800     MOVE TBP-LONGITUD     (TBP-IDX) TO
132900                         TBN-LONGITUD     (WS-TBN-COUNT).
133000     MOVE TBP-DIST-DESDE-INICIO (TBP-IDX) TO
133100                         TBN-DIST (WS-TBN-COUNT).
133200     MOVE TBP-PRECIO-GALON (TBP-IDX) TO
133300                         TBN-PRECIO (WS-TBN-COUNT).
133400     MOVE 'N' TO TBN-ALCANZADO (WS-TBN-COUNT).
133500 5205-ACUM-NODO-FIN.
133600     EXIT.
133700
133800*----------------------------------------------------------------*
133900* RN-DP  DP(0)=0; PARA CADA NODO ALCANZADO I, RECORRE LOS        *
134000* RN-DP  NODOS J>I, SALTA SI EL TRAMO NO ES POSITIVO, CORTA EL   *
134100* RN-DP  BARRIDO CUANDO EL TRAMO SUPERA EL RANGO DEL TANQUE      *
134200* RN-DP  (LOS NODOS ESTAN ORDENADOS), Y ACTUALIZA EL MINIMO      *
134300* RN-DP  GLOBAL - NO ES UN ALGORITMO GOLOSO.                     *
134400*----------------------------------------------------------------*
134500 5300-DP-FORWARD.
134600
134700     PERFORM 5305-DP-DESDE-NODO THRU 5305-DP-DESDE-NODO-FIN
134800        VARYING TBN-IDX FROM 1 BY 1 UNTIL TBN-IDX > WS-TBN-COUNT.
134900
135000 5300-DP-FORWARD-FIN.
135100     EXIT.
135200
135300 5305-DP-DESDE-NODO.
135400     IF TBN-NODO-ALCANZADO (TBN-IDX)
135500        PERFORM 5310-DP-EVALUAR-ARCO THRU 5310-DP-EVALUAR-ARCO-FIN
135600           VARYING TBN-IDX2 FROM TBN-IDX + 1 BY 1
135700              UNTIL TBN-IDX2 > WS-TBN-COUNT
135800                 OR WS-DP-CORTE-BARRIDO
135900     END-IF.
136000 5305-DP-DESDE-NODO-FIN.
136100     EXIT.
136200
136300 5310-DP-EVALUAR-ARCO.
136400     SET WS-DP-SIGUE-BARRIDO TO TRUE.
136500     COMPUTE WS-GAP =
136600             TBN-DIST (TBN-IDX2) - TBN-DIST (TBN-IDX).
136700     IF WS-GAP > RH-MAX-RANGE-MILES OF RH-ROUTE-HEADER-REC
136800        SET WS-DP-CORTE-BARRIDO TO TRUE
136900     ELSE
137000        IF WS-GAP > 0
137100           COMPUTE WS-CANDIDATO-DP ROUNDED =
137200                   TBN-DP-COSTO (TBN-IDX) +
137300                   ((WS-GAP / RH-MPG OF RH-ROUTE-HEADER-REC)
137400                      * TBN-PRECIO (TBN-IDX))
137500           IF NOT TBN-NODO-ALCANZADO (TBN-IDX2)
137600              OR WS-CANDIDATO-DP < TBN-DP-COSTO (TBN-IDX2)
137700              MOVE WS-CANDIDATO-DP TO TBN-DP-COSTO (TBN-IDX2)
137800              MOVE 'S' TO TBN-ALCANZADO (TBN-IDX2)
137900              MOVE TBN-IDX TO TBN-PADRE (TBN-IDX2)
138000           END-IF
138100        END-IF
138200     END-IF.
138300 5310-DP-EVALUAR-ARCO-FIN.
138400     EXIT.
138500
138600*----------------------------------------------------------------*
138700* RN-INFACT  SI EL NODO DESTINO NO QUEDA ALCANZADO, LA RUTA ES   *
138800* RN-INFACT  INFACTIBLE CON EL RANGO DE TANQUE DADO.             *
138900*----------------------------------------------------------------*
139000 5400-VERIFICAR-DESTINO.
139100
139200     IF TBN-NODO-ALCANZADO (WS-DESTINO-IDX)
139300        SET RUN-OK TO TRUE
139400     ELSE
139500        SET RUN-INFACTIBLE TO TRUE
139600        MOVE SPACES TO WS-SAL-ERRORES
139700        MOVE 'DESTINATION UNREACHABLE WITH GIVEN TANK'
139800             TO WS-SAL-ERR-DES
139900        MOVE 'FUELOPT-INFEASIBLE' TO WS-SAL-ERR-COD
140000        WRITE WS-SAL-ERRORES
140100     END-IF.
140200
140300 5400-VERIFICAR-DESTINO-FIN.
140400     EXIT.
140500
140600*----------------------------------------------------------------*
140700* RN-BACK  RETROCEDE DESDE EL DESTINO SIGUIENDO TBN-PADRE Y      *
140800* RN-BACK  LUEGO INVIERTE PARA OBTENER EL ORDEN INICIO->DESTINO. *
140900*----------------------------------------------------------------*
141000 5500-RECONSTRUIR-CAMINO.
141100
141200     MOVE 0 TO WS-TBC-COUNT.
141300     MOVE WS-DESTINO-IDX TO WS-I.
141400
141500     PERFORM 5505-RETROCEDER-PADRE THRU 5505-RETROCEDER-PADRE-FIN
141600        UNTIL WS-I = 0.
141700
141800     PERFORM 5510-INVERTIR-CAMINO THRU 5510-INVERTIR-CAMINO-FIN
141900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TBC-COUNT / 2.
142000
142100 5500-RECONSTRUIR-CAMINO-FIN.
142200     EXIT.
142300
142400 5505-RETROCEDER-PADRE.
142500     ADD 1 TO WS-TBC-COUNT.
142600     MOVE WS-I TO TBC-NODO (WS-TBC-COUNT).
142700     MOVE TBN-PADRE (WS-I) TO WS-I.
142800 5505-RETROCEDER-PADRE-FIN.
142900     EXIT.
143000
143100 5510-INVERTIR-CAMINO.
143200     COMPUTE WS-J = WS-TBC-COUNT - WS-I + 1.
143300     MOVE TBC-NODO (WS-I) TO WS-K.
143400     MOVE TBC-NODO (WS-J) TO TBC-NODO (WS-I).
143500     MOVE WS-K            TO TBC-NODO (WS-J).
143600 5510-INVERTIR-CAMINO-FIN.
143700     EXIT.
143800
143900*----------------------------------------------------------------*
144000* RN-PARADAS  PARA CADA TRAMO DEL CAMINO, CALCULA GALONES Y      *
144100* RN-PARADAS  COSTO; SI EL NODO ORIGEN ES UNA ESTACION REAL,     *
144200* RN-PARADAS  EMITE UN RENGLON DE PARADA DE COMBUSTIBLE.         *
144300*----------------------------------------------------------------*
144400 5600-ARMAR-PARADAS.
144500
144600     MOVE 0 TO WS-TOTAL-GALONES.
144700     MOVE 0 TO RT-STOP-COUNT.
144800
144900     PERFORM 5605-ARMAR-TRAMO THRU 5605-ARMAR-TRAMO-FIN
145000        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TBC-COUNT - 1.
145100
145200     MOVE TBN-DP-COSTO (WS-DESTINO-IDX) TO RT-TOTAL-FUEL-COST.
145250     COMPUTE RT-TOTAL-GALLONS ROUNDED = WS-TOTAL-GALONES.         TKT0145
145400     MOVE RH-TOTAL-DISTANCE-MILES OF RH-ROUTE-HEADER-REC
145500                                   TO RT-TOTAL-DISTANCE.
145600
145700 5600-ARMAR-PARADAS-FIN.
145800     EXIT.
145900
146000 5605-ARMAR-TRAMO.
146100     MOVE TBC-NODO (WS-I)     TO TBN-IDX.
146200     MOVE TBC-NODO (WS-I + 1) TO TBN-IDX2.
146300     COMPUTE WS-GAP = TBN-DIST (TBN-IDX2) - TBN-DIST (TBN-IDX).
146400     COMPUTE WS-GALONES-TRAMO ROUNDED =
146500             WS-GAP / RH-MPG OF RH-ROUTE-HEADER-REC.
146600     COMPUTE WS-COSTO-TRAMO ROUNDED =
146700             WS-GALONES-TRAMO * TBN-PRECIO (TBN-IDX).
146800     ADD WS-GALONES-TRAMO TO WS-TOTAL-GALONES.
146900
147000     IF TBN-IDX > 1 AND TBN-IDX < WS-TBN-COUNT
147100        ADD 1 TO RT-STOP-COUNT
147200        PERFORM 5610-GRABAR-PARADA
147300           THRU 5610-GRABAR-PARADA-FIN
147400     END-IF.
147500 5605-ARMAR-TRAMO-FIN.
147600     EXIT.
147700
147800*----------------------------------------------------------------*
147900* RN-VIGENTE  ANTES DE EMITIR LA PARADA, SE VERIFICA QUE LA      *
148000* RN-VIGENTE  ESTACION SIGA VIGENTE EN EL MAESTRO (SEARCH ALL     *
148100* RN-VIGENTE  POR STATION-ID - ACCESO POR CLAVE SIMULADO).        *
148200*----------------------------------------------------------------*
148300 5610-GRABAR-PARADA.
148400
148500     SET TBM-IDX TO 1.
148600     SEARCH ALL TBM-ENTRY
148700        AT END
148800           DISPLAY 'AVISO: ESTACION NO HALLADA EN EL MAESTRO '
148900                   TBN-STATION-ID (TBN-IDX)
149000        WHEN TBM-STATION-ID (TBM-IDX) = TBN-STATION-ID (TBN-IDX)
149100           CONTINUE
149200     END-SEARCH.
149300
149400     MOVE 'D'                      TO FSO-DET-TIPO-REG.
149500     MOVE TBN-STATION-ID (TBN-IDX) TO FSO-DET-STATION-ID.
149600     MOVE TBN-STATION-NAME (TBN-IDX) TO FSO-DET-STATION-NAME.
149700     MOVE TBN-LATITUD (TBN-IDX)     TO FSO-DET-LATITUD.
149800     MOVE TBN-LONGITUD (TBN-IDX)    TO FSO-DET-LONGITUD.
149900     COMPUTE FSO-DET-DIST-DESDE-INICIO ROUNDED =                  TKT0145
149950             TBN-DIST (TBN-IDX).                                  TKT0145
150000     MOVE TBN-PRECIO (TBN-IDX)      TO FSO-DET-PRECIO-GALON.
150100     COMPUTE FSO-DET-GALONES ROUNDED = WS-GALONES-TRAMO.          TKT0145
150200     COMPUTE FSO-DET-COSTO   ROUNDED = WS-COSTO-TRAMO.            TKT0145
150300     WRITE FSO-REC-SALIDA FROM FSO-DETALLE-REC.
150400
150500 5610-GRABAR-PARADA-FIN.
150600     EXIT.
150700
150800*----------------------------------------------------------------*
150900* UNIT REPORT - ITINERARIO DE PARADAS DE COMBUSTIBLE.            *
151000*----------------------------------------------------------------*
151100 6000-REPORT.
151200
151300     MOVE 'T' TO FSO-TOT-TIPO-REG.
151400     MOVE RT-TOTAL-FUEL-COST TO FSO-TOT-FUEL-COST.
151500     MOVE RT-TOTAL-DISTANCE  TO FSO-TOT-DISTANCE.
151600     MOVE RT-TOTAL-GALLONS   TO FSO-TOT-GALLONS.
151700     MOVE RT-STOP-COUNT      TO FSO-TOT-STOP-COUNT.
151800     WRITE FSO-REC-SALIDA FROM FSO-TOTALES-REC.
151900
152000     PERFORM 6100-ENCABEZAR-REPORTE
152100        THRU 6100-ENCABEZAR-REPORTE-FIN.
152200
152300     IF RUN-OK
152400        PERFORM 6200-DETALLAR-REPORTE
152500           THRU 6200-DETALLAR-REPORTE-FIN
152600        PERFORM 6300-TOTALIZAR-REPORTE
152700           THRU 6300-TOTALIZAR-REPORTE-FIN
152800     ELSE
152900        PERFORM 6350-REPORTAR-INFACTIBLE
153000           THRU 6350-REPORTAR-INFACTIBLE-FIN
153100     END-IF.
153200
153300     PERFORM 6400-RESUMEN-CARGA-REPORTE
153400        THRU 6400-RESUMEN-CARGA-REPORTE-FIN.
153500
153600 6000-REPORT-FIN.
153700     EXIT.
153800
153900*----------------------------------------------------------------*
154000 6100-ENCABEZAR-REPORTE.
154100
154200     MOVE WS-CURRENT-MONTH TO WS-ITN-MES.
154300     MOVE WS-CURRENT-DAY   TO WS-ITN-DIA.
154400     MOVE WS-CURRENT-YEAR  TO WS-ITN-ANIO.
154500     MOVE WS-ITN-ENCABEZADO-1 TO WS-SAL-ITINERARIO.
154600     WRITE WS-SAL-ITINERARIO.
154700
154800     MOVE RH-MAX-RANGE-MILES OF RH-ROUTE-HEADER-REC
154900                              TO WS-ITN-MAX-RANGO.
155000     MOVE RH-MPG OF RH-ROUTE-HEADER-REC TO WS-ITN-MPG.
155100     MOVE WS-ITN-ENCABEZADO-2 TO WS-SAL-ITINERARIO.
155200     WRITE WS-SAL-ITINERARIO.
155300
155400     MOVE WS-ITN-SEPARADOR TO WS-SAL-ITINERARIO.
155500     WRITE WS-SAL-ITINERARIO.
155600
155700     MOVE WS-ITN-DESCRIPCION TO WS-SAL-ITINERARIO.
155800     WRITE WS-SAL-ITINERARIO.
155900
156000     MOVE WS-ITN-SEPARADOR TO WS-SAL-ITINERARIO.
156100     WRITE WS-SAL-ITINERARIO.
156200
156300 6100-ENCABEZAR-REPORTE-FIN.
156400     EXIT.
156500
156600*----------------------------------------------------------------*
156700 6200-DETALLAR-REPORTE.
156800
156900     CLOSE SAL-FUEL-STOPS.
157000     OPEN INPUT SAL-FUEL-STOPS.
157100
157200     READ SAL-FUEL-STOPS INTO FSO-DETALLE-REC.
157300     PERFORM 6205-IMPRIMIR-DETALLE THRU 6205-IMPRIMIR-DETALLE-FIN
157400        UNTIL NOT FS-FUEL-STOPS-OK.
157500
157600     CLOSE SAL-FUEL-STOPS.
157700     OPEN EXTEND SAL-FUEL-STOPS.
157800
157900 6200-DETALLAR-REPORTE-FIN.
158000     EXIT.
158100
158200 6205-IMPRIMIR-DETALLE.
158300     IF FSO-DET-TIPO-REG = 'D'
158400        MOVE FSO-DET-STATION-ID     TO WS-ITN-DET-STATION-ID
158500        MOVE FSO-DET-STATION-NAME   TO WS-ITN-DET-NOMBRE
158600        MOVE FSO-DET-DIST-DESDE-INICIO TO WS-ITN-DET-MILLAS
158700        MOVE FSO-DET-PRECIO-GALON   TO WS-ITN-DET-PRECIO
158800        MOVE FSO-DET-GALONES        TO WS-ITN-DET-GALONES
158900        MOVE FSO-DET-COSTO          TO WS-ITN-DET-COSTO
159000        MOVE WS-ITN-DETALLE          TO WS-SAL-ITINERARIO
159100        WRITE WS-SAL-ITINERARIO
159200     END-IF.
159300     READ SAL-FUEL-STOPS INTO FSO-DETALLE-REC.
159400 6205-IMPRIMIR-DETALLE-FIN.
159500     EXIT.
159600
159700*----------------------------------------------------------------*
159800 6300-TOTALIZAR-REPORTE.
159900
160000     MOVE WS-ITN-SEPARADOR TO WS-SAL-ITINERARIO.
160100     WRITE WS-SAL-ITINERARIO.
160200
160300     MOVE RT-STOP-COUNT     TO WS-ITN-TOT-PARADAS.
160400     MOVE RT-TOTAL-GALLONS   TO WS-ITN-TOT-GALONES.
160500     MOVE RT-TOTAL-FUEL-COST  TO WS-ITN-TOT-COSTO.
160600     MOVE RT-TOTAL-DISTANCE    TO WS-ITN-TOT-DISTANCIA.
160700     MOVE WS-ITN-TOTALES        TO WS-SAL-ITINERARIO.
160800     WRITE WS-SAL-ITINERARIO.
160900
161000     MOVE WS-ITN-NUMERALES TO WS-SAL-ITINERARIO.
161100     WRITE WS-SAL-ITINERARIO.
161200
161300 6300-TOTALIZAR-REPORTE-FIN.
161400     EXIT.
161500
161600*----------------------------------------------------------------*
161700 6350-REPORTAR-INFACTIBLE.
161800
161900     MOVE 'DESTINATION UNREACHABLE WITH GIVEN TANK CONSTRAINT'
162000          TO WS-ITN-MSG-TEXTO.
162100     MOVE WS-ITN-MENSAJE-ERROR TO WS-SAL-ITINERARIO.
162200     WRITE WS-SAL-ITINERARIO.
162300
162400     MOVE WS-ITN-NUMERALES TO WS-SAL-ITINERARIO.
162500     WRITE WS-SAL-ITINERARIO.
162600
162700 6350-REPORTAR-INFACTIBLE-FIN.
162800     EXIT.
162900
163000*----------------------------------------------------------------*
163100 6400-RESUMEN-CARGA-REPORTE.
163200
163300     MOVE WS-CANT-LEIDOS      TO WS-ITN-RC-LEIDOS.
163400     MOVE WS-CANT-CARGADOS    TO WS-ITN-RC-CARGADOS.
163500     MOVE WS-CANT-RECHAZADOS  TO WS-ITN-RC-RECHAZADOS.
163600     MOVE WS-ITN-RESUMEN-CARGA TO WS-SAL-ITINERARIO.
163700     WRITE WS-SAL-ITINERARIO.
163800
163900 6400-RESUMEN-CARGA-REPORTE-FIN.
164000     EXIT.
164100
164200*----------------------------------------------------------------*
164300 7000-FINALIZAR-PROGRAMA.
164400
164500     PERFORM 7100-CERRAR-ARCHIVOS
164600        THRU 7100-CERRAR-ARCHIVOS-FIN.
164700
164800 7000-FINALIZAR-PROGRAMA-FIN.
164900     EXIT.
165000
165100*----------------------------------------------------------------*
165200 7100-CERRAR-ARCHIVOS.
165300
165400     CLOSE ENT-STATION
165500           ENT-ROUTE-HEADER
165600           ENT-ROUTE-POINTS
165700           SAL-FUEL-STOPS
165800           SAL-ITINERARIO
165900           SAL-ERRORES.
166000
166100     IF NOT FS-ITINERARIO-OK
166200        DISPLAY 'ERROR AL CERRAR EL REPORTE: ' FS-ITINERARIO
166300     END-IF.
166400
166500 7100-CERRAR-ARCHIVOS-FIN.
166600     EXIT.
166700
166800*----------------------------------------------------------------*
166900 END PROGRAM FUELBATC.
