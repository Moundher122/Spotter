000100******************************************************************
000200* PROGRAM-ID: STNVALID                                          *
000300* AUTHOR:     N. BERGE                                          *
000400* INSTALLATION: GRUPO 1 DATA CENTER                             *
000500* DATE-WRITTEN: 17/07/1996                                      *
000600* DATE-COMPILED:                                                *
000700* SECURITY:   UNCLASSIFIED                                      *
000800*----------------------------------------------------------------*
000900* PURPOSE:    VALIDA UN RENGLON CRUDO DEL MAESTRO DE ESTACIONES  *
001000*             DE COMBUSTIBLE ANTES DE INCORPORARLO A LA TABLA    *
001100*             EN MEMORIA DEL MAESTRO VALIDADO (STNLOAD). NO      *
001200*             ACCEDE A ARCHIVO; RECIBE LOS CAMPOS YA DESARMADOS  *
001300*             POR EL PROGRAMA LLAMADOR Y DEVUELVE LOS CAMPOS     *
001400*             CONVERTIDOS A NUMERICO MAS EL CODIGO DE ERROR.     *
001500* TECTONICS:  cobc                                               *
001600*----------------------------------------------------------------*
001700* HISTORIA DE CAMBIOS                                            *
001800* FECHA     INIC  PETIC       DESCRIPCION                        *
001900* --------  ----  ----------  ------------------------------     *
002000* 17/07/96  NB    TKT-0058    VERSION INICIAL - VALIDA TARJETA    *
002100* 11/12/97  RGB   TKT-0071    SE AGREGA VALIDACION DE RANGO       *
002200* 19/01/99  CP    Y2K-0008    REVISION Y2K - SIN FECHAS AQUI.     *
002300* 04/10/23  SU    TKT-0117    REESCRITO PARA VALIDAR ESTACIONES   *
002400*                             DE COMBUSTIBLE (ID/PRECIO/LAT/LNG). *
002500* 18/11/23  RB    TKT-0121    SE AGREGA CODIGO DUPLICADA P/ TABLA  *
002550* 02/12/23  SU    TKT-0142    NUMERIC RECHAZABA TODA LONGITUD     *
002560*                             NEGATIVA; SE PARTE SIGNO DE DIGITOS. *
002600*----------------------------------------------------------------*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    STNVALID.
002900 AUTHOR.        N. BERGE.
003000 INSTALLATION.  GRUPO 1 DATA CENTER.
003100 DATE-WRITTEN.  17/07/1996.
003200 DATE-COMPILED.
003300 SECURITY.      UNCLASSIFIED.
003400
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100*----------------------------------------------------------------*
004200 DATA DIVISION.
004300
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-VAR-AUX.
004700     05  WS-VALIDAR-DATOS             PIC X(01) VALUE SPACE.
004800         88  VALIDACION-OK             VALUE 'S'.
004900         88  VALIDACION-NOTOK          VALUE 'N'.
004950     05  FILLER                       PIC X(4).
005000
005100 01  WS-CONTADORES.
005200     05  WS-CANT-VALIDACIONES         PIC 9(7) COMP.
005300     05  FILLER                       PIC X(4).
005400
005500* 111297  VISTA NUMERICA DEL ID DE ESTACION USADA PARA LA
005600* 111297  PRUEBA "DISTINTO DE CERO" (EL CAMPO DE ENTRADA ES
005700* 111297  ALFANUMERICO HASTA QUE SE VALIDA COMO NUMERICO).
005800 01  WS-ID-NUMERICO                   PIC 9(9) COMP.
005900 01  WS-ID-ALFA REDEFINES WS-ID-NUMERICO.
006000     05  FILLER                       PIC X(4).
006100
006200* 111297  VISTA DE DEPURACION DEL RANGO DE LATITUD/LONGITUD
006300* 111297  PARA EL DISPLAY CUANDO UPSI-1 ESTA ENCENDIDO.
006400 01  WS-RANGO-COORDENADAS.
006500     05  WS-RNG-LAT-MIN               PIC S9(3) VALUE -90.
006600     05  WS-RNG-LAT-MAX               PIC S9(3) VALUE 90.
006700     05  WS-RNG-LNG-MIN               PIC S9(3) VALUE -180.
006800     05  WS-RNG-LNG-MAX               PIC S9(3) VALUE 180.
006900     05  FILLER                       PIC X(4).
007000
007100 01  WS-RANGO-COORDENADAS-X REDEFINES WS-RANGO-COORDENADAS
007200                                       PIC X(16).
007300
007400*----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 01  LK-ENTRADA.
007700*    AREA DE DATOS DE ENTRADA (CAMPOS CRUDOS, YA DESARMADOS)
007710*    021223  EL PRIMER BYTE DE PRECIO/LATITUD/LONGITUD ES EL      TKT0142 
007720*    021223  SIGNO ('+', '-' O BLANCO) Y EL RESTO LA CORRIDA DE   TKT0142 
007730*    021223  DIGITOS, POR LO QUE NUMERIC NO PUEDE PROBAR EL       TKT0142 
007740*    021223  CAMPO CRUDO COMPLETO. PARTE CADA CAMPO EN            TKT0142 
007750*    021223  SIGNO + DIGITOS CON REDEFINES, COMO SE HACE CON      TKT0142 
007760*    021223  RH-ROUTE-HEADER-REC-X EN ROUTE.CPY.                  TKT0142 
007800     05  LK-ENT-ID-TXT                PIC X(9).
007900     05  LK-ENT-PRECIO-TXT             PIC X(9).
007910     05  LK-ENT-PRECIO-TXT-X REDEFINES LK-ENT-PRECIO-TXT.
007920         10  LK-ENT-PRECIO-SIGNO      PIC X(01).
007930         10  LK-ENT-PRECIO-DIGITOS    PIC X(08).
008000     05  LK-ENT-LATITUD-TXT            PIC X(10).
008010     05  LK-ENT-LATITUD-TXT-X REDEFINES LK-ENT-LATITUD-TXT.
008020         10  LK-ENT-LATITUD-SIGNO     PIC X(01).
008030         10  LK-ENT-LATITUD-DIGITOS   PIC X(09).
008100     05  LK-ENT-LONGITUD-TXT           PIC X(10).
008110     05  LK-ENT-LONGITUD-TXT-X REDEFINES LK-ENT-LONGITUD-TXT.
008120         10  LK-ENT-LONGITUD-SIGNO    PIC X(01).
008130         10  LK-ENT-LONGITUD-DIGITOS  PIC X(09).
008150     05  FILLER                       PIC X(4).
008200
008300*    AREA DE DATOS DE SALIDA
008400 01  LK-STATION-VALIDADA-REG.
008500     05  LK-STATION-ID                PIC 9(9).
008600     05  LK-RETAIL-PRICE              PIC S9(4)V9(4).
008700     05  LK-LATITUD                   PIC S9(3)V9(6).
008800     05  LK-LONGITUD                  PIC S9(3)V9(6).
008900     05  LK-VALIDACION-O              PIC X(01).
009000         88  LK-VALIDACION-OK          VALUE 'S'.
009100         88  LK-VALIDACION-FALLO       VALUE 'N'.
009200     05  LK-MOTIVO-ERROR-O.
009300         10  LK-COD-ERROR-O           PIC X(20).
009400         10  LK-DES-ERROR-O           PIC X(60).
009450     05  FILLER                       PIC X(4).
009500 01  LK-MOTIVO-ERROR-LINEA REDEFINES LK-STATION-VALIDADA-REG
009600                                      PIC X(120).
009700
009800*----------------------------------------------------------------*
009900 PROCEDURE DIVISION USING LK-ENTRADA, LK-STATION-VALIDADA-REG.
010000*----------------------------------------------------------------*
010100
010200     PERFORM 1000-INICIAR-VALIDACION
010300        THRU 1000-INICIAR-VALIDACION-FIN.
010400
010500     PERFORM 2000-VALIDAR-CAMPOS
010600        THRU 2000-VALIDAR-CAMPOS-FIN.
010700
010800     STOP RUN.
010900
011000*----------------------------------------------------------------*
011100 1000-INICIAR-VALIDACION.
011200
011300     INITIALIZE LK-STATION-VALIDADA-REG.
011400     MOVE 'S' TO LK-VALIDACION-O.
011500     ADD 1 TO WS-CANT-VALIDACIONES.
011600
011700 1000-INICIAR-VALIDACION-FIN.
011800     EXIT.
011900
012000*----------------------------------------------------------------*
012100 2000-VALIDAR-CAMPOS.
012200
012300     PERFORM 2100-VALIDAR-ID
012400        THRU 2100-VALIDAR-ID-FIN.
012500
012600     IF LK-VALIDACION-OK
012700        PERFORM 2200-VALIDAR-PRECIO
012800           THRU 2200-VALIDAR-PRECIO-FIN
012900     END-IF.
013000
013100     IF LK-VALIDACION-OK
013200        PERFORM 2300-VALIDAR-LATITUD
013300           THRU 2300-VALIDAR-LATITUD-FIN
013400     END-IF.
013500
013600     IF LK-VALIDACION-OK
013700        PERFORM 2400-VALIDAR-LONGITUD
013800           THRU 2400-VALIDAR-LONGITUD-FIN
013900     END-IF.
014000
014100 2000-VALIDAR-CAMPOS-FIN.
014200     EXIT.
014300
014400*----------------------------------------------------------------*
014500* 041023  EL ID DEBE SER NUMERICO Y DISTINTO DE CERO.           *
014600*----------------------------------------------------------------*
014700 2100-VALIDAR-ID.
014800
014900     EVALUATE TRUE
015000         WHEN LK-ENT-ID-TXT NOT NUMERIC
015100              PERFORM 2910-ERROR-ID
015200                 THRU 2910-ERROR-ID-FIN
015300         WHEN LK-ENT-ID-TXT = ZEROES
015400              PERFORM 2910-ERROR-ID
015500                 THRU 2910-ERROR-ID-FIN
015600         WHEN OTHER
015700              MOVE LK-ENT-ID-TXT TO LK-STATION-ID
015800     END-EVALUATE.
015900
016000 2100-VALIDAR-ID-FIN.
016100     EXIT.
016200
016300*----------------------------------------------------------------*
016400* 041023  EL PRECIO DEBE SER NUMERICO Y MAYOR QUE CERO.         *
016500*----------------------------------------------------------------*
016600 2200-VALIDAR-PRECIO.
016700
016800     IF LK-ENT-PRECIO-DIGITOS NOT NUMERIC                         TKT0142
016900        PERFORM 2920-ERROR-PRECIO
017000           THRU 2920-ERROR-PRECIO-FIN
017100     ELSE
017200        MOVE LK-ENT-PRECIO-DIGITOS TO LK-RETAIL-PRICE             TKT0142
017210        IF LK-ENT-PRECIO-SIGNO = '-'                              TKT0142
017220           COMPUTE LK-RETAIL-PRICE = LK-RETAIL-PRICE * -1         TKT0142
017230        END-IF                                                    TKT0142
017300        IF LK-RETAIL-PRICE NOT > 0
017400           PERFORM 2920-ERROR-PRECIO
017500              THRU 2920-ERROR-PRECIO-FIN
017600        END-IF
017700     END-IF.
017800
017900 2200-VALIDAR-PRECIO-FIN.
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300* 041023  LA LATITUD DEBE QUEDAR ENTRE -90 Y +90 GRADOS.        *
018400*----------------------------------------------------------------*
018500 2300-VALIDAR-LATITUD.
018600
018700     IF LK-ENT-LATITUD-DIGITOS NOT NUMERIC                        TKT0142
018800        PERFORM 2930-ERROR-LATITUD
018900           THRU 2930-ERROR-LATITUD-FIN
019000     ELSE
019100        MOVE LK-ENT-LATITUD-DIGITOS TO LK-LATITUD                 TKT0142
019110        IF LK-ENT-LATITUD-SIGNO = '-'                             TKT0142
019120           COMPUTE LK-LATITUD = LK-LATITUD * -1                   TKT0142
019130        END-IF                                                    TKT0142
019200        IF LK-LATITUD < -90 OR LK-LATITUD > 90
019300           PERFORM 2930-ERROR-LATITUD
019400              THRU 2930-ERROR-LATITUD-FIN
019500        END-IF
019600     END-IF.
019700
019800 2300-VALIDAR-LATITUD-FIN.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200* 041023  LA LONGITUD DEBE QUEDAR ENTRE -180 Y +180 GRADOS.     *
020300*----------------------------------------------------------------*
020400 2400-VALIDAR-LONGITUD.
020500
020600     IF LK-ENT-LONGITUD-DIGITOS NOT NUMERIC                       TKT0142
020700        PERFORM 2940-ERROR-LONGITUD
020800           THRU 2940-ERROR-LONGITUD-FIN
020900     ELSE
021000        MOVE LK-ENT-LONGITUD-DIGITOS TO LK-LONGITUD               TKT0142
021010        IF LK-ENT-LONGITUD-SIGNO = '-'                            TKT0142
021020           COMPUTE LK-LONGITUD = LK-LONGITUD * -1                 TKT0142
021030        END-IF                                                    TKT0142
021100        IF LK-LONGITUD < -180 OR LK-LONGITUD > 180
021200           PERFORM 2940-ERROR-LONGITUD
021300              THRU 2940-ERROR-LONGITUD-FIN
021400        END-IF
021500     END-IF.
021600
021700 2400-VALIDAR-LONGITUD-FIN.
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 2910-ERROR-ID.
022200
022300     MOVE 'N'              TO LK-VALIDACION-O.
022400     MOVE 'STATION-ID'     TO LK-COD-ERROR-O.
022500     MOVE 'ID DE ESTACION NO NUMERICO O CERO' TO LK-DES-ERROR-O.
022600
022700 2910-ERROR-ID-FIN.
022800     EXIT.
022900
023000*----------------------------------------------------------------*
023100 2920-ERROR-PRECIO.
023200
023300     MOVE 'N'              TO LK-VALIDACION-O.
023400     MOVE 'RETAIL-PRICE'   TO LK-COD-ERROR-O.
023500     MOVE 'PRECIO NO NUMERICO O NO MAYOR QUE CERO'
023600                            TO LK-DES-ERROR-O.
023700
023800 2920-ERROR-PRECIO-FIN.
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200 2930-ERROR-LATITUD.
024300
024400     MOVE 'N'              TO LK-VALIDACION-O.
024500     MOVE 'LATITUDE'       TO LK-COD-ERROR-O.
024600     MOVE 'LATITUD FUERA DE RANGO -90 A +90'
024700                            TO LK-DES-ERROR-O.
024800
024900 2930-ERROR-LATITUD-FIN.
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300 2940-ERROR-LONGITUD.
025400
025500     MOVE 'N'              TO LK-VALIDACION-O.
025600     MOVE 'LONGITUDE'      TO LK-COD-ERROR-O.
025700     MOVE 'LONGITUD FUERA DE RANGO -180 A +180'
025800                            TO LK-DES-ERROR-O.
025900
026000 2940-ERROR-LONGITUD-FIN.
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 END PROGRAM STNVALID.
